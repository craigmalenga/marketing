000100* MKTMCR.cpybk
000200*----------------------------------------------------------------*
000300* MARKETING CAMPAIGN PERFORMANCE REPORT - PRINT LINE LAYOUTS     *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* MKT0011 DLIM05 15/10/1989 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 05  MCR-SUMMARY-LINE.
001000     10  MCR-SUM-LABEL         PIC X(40).
001100     10  FILLER                PIC X(02).
001200     10  MCR-SUM-VALUE         PIC Z,ZZZ,ZZ9.99.
001300     10  FILLER                PIC X(79).
001400 05  MCR-STATUS-HEADING.
001500     10  FILLER                PIC X(50) VALUE "STATUS".
001600     10  FILLER                PIC X(05) VALUE "RECV".
001700     10  FILLER                PIC X(05) VALUE "PROC".
001800     10  FILLER                PIC X(05) VALUE "APPR".
001900     10  FILLER                PIC X(05) VALUE "FUTR".
002000     10  FILLER                PIC X(10) VALUE "NUMBER".
002100     10  FILLER                PIC X(43) VALUE "SALE VALUE".
002200 05  MCR-STATUS-LINE.
002300     10  MCR-STM-STATUS-NAME   PIC X(50).
002400     10  FILLER                PIC X(02).
002500     10  MCR-STM-RECEIVED      PIC 9(01).
002600     10  FILLER                PIC X(02).
002700     10  MCR-STM-PROCESSED     PIC 9(01).
002800     10  FILLER                PIC X(02).
002900     10  MCR-STM-APPROVED      PIC 9(01).
003000     10  FILLER                PIC X(02).
003100     10  MCR-STM-FUTURE        PIC 9(01).
003200     10  FILLER                PIC X(02).
003300     10  MCR-STM-ENQUIRY-CNT   PIC ZZZ,ZZ9.
003400     10  FILLER                PIC X(02).
003500     10  MCR-STM-SALE-VALUE    PIC Z,ZZZ,ZZ9.99.
003600     10  FILLER                PIC X(38).
003700 05  MCR-LINE-AREA-R REDEFINES MCR-STATUS-LINE.
003800     10  FILLER                PIC X(123).
