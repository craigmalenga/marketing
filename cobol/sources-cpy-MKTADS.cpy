000100* MKTADS.cpybk
000200* I-O FORMAT: MKTADSR  FROM FILE MKTADS  OF LIBRARY MKTLIB
000300* I-O FORMAT: MKTCMPR  FROM FILE MKTCMP  OF LIBRARY MKTLIB
000400*----------------------------------------------------------------*
000500* AD-SPEND-RECORD (SPEND FILE) AND CAMPAIGN-RECORD (CAMPAIGN     *
000600* MASTER) - BOTH MAINTAINED BY MKTVADS                          *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* MKT0003 SDEV01 03/03/1989 - INITIAL VERSION
001100* MKT0029 RRAO22 02/05/2002 - ADD ADS-IS-NEW-RAW REDEFINES SO
001200*                             WE CAN SEE THE UNNORMALISED FLAG
001300*                             TEXT ON AN ABEND DUMP
001400*----------------------------------------------------------------*
001500 05  MKTADS-RECORD.
001600     10  ADS-REPORT-END-DATE   PIC 9(08).
001700     10  ADS-CAMPAIGN-NAME     PIC X(40).
001800     10  ADS-AD-LEVEL          PIC X(40).
001900     10  ADS-SPEND-AMOUNT      PIC S9(07)V99  COMP-3.
002000     10  ADS-IS-NEW            PIC X(01).
002100         88  ADS-IS-NEW-YES           VALUE "Y".
002200         88  ADS-IS-NEW-NO            VALUE "N".
002300     10  ADS-PAD-AREA          PIC X(05).
002400* MKT0029 RAW (PRE-NORMALISED) FLAG TEXT, UP TO 5 CHARS, OVERLAYS
002500* MKT0029 THE PAD AREA ABOVE
002600     10  ADS-IS-NEW-RAW REDEFINES ADS-PAD-AREA PIC X(05).
002700     10  FILLER                PIC X(05).
002800 05  MKTCMP-RECORD.
002900     10  CMP-NAME              PIC X(40).
003000     10  FILLER                PIC X(10).
