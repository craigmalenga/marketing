000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTMAPL.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP A RAW
001200*               MARKETING SOURCE NAME IN THE MAPPING TABLE AND
001300*               RETURN ITS CANONICAL CAMPAIGN NAME.
001400*
001500*================================================================
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* MKT0009 MWEETL 10/07/1989 - INITIAL VERSION                     MKT0009 
001900* MKT9902 MWEETL 02/11/1998 - Y2K CHECK - NO DATE FIELDS IN THIS  MKT9902 
002000*                             ROUTINE, NO CHANGE REQUIRED         MKT9902 
002100* MKT0044 RRAO22 19/01/2006 - REQ MKT0044 - RETURN WK-C-MAPL-FOUNDMKT0044 
002200*                             "N" RATHER THAN ABENDING WHEN THE   MKT0044 
002300*                             SOURCE NAME IS NOT ON THE TABLE     MKT0044
002320* MKT0061 JCHAN3 29/07/2006 - REQ MKT0061 - ADDED SINGLE-FIELD    MKT0061
002330*                             VIEW OF THE CALL-COUNT AREA FOR     MKT0061
002340*                             THE NEW MONTHLY CALL-AUDIT JOB      MKT0061
002400*----------------------------------------------------------------*
002500 EJECT
002600**********************
002700 ENVIRONMENT DIVISION.
002800**********************
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-AS400.
003100 OBJECT-COMPUTER.  IBM-AS400.
003200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT MKTMAP ASSIGN TO DATABASE-MKTMAP
003700            ORGANIZATION      IS INDEXED
003800            ACCESS MODE       IS RANDOM
003900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004000            FILE STATUS       IS WK-C-FILE-STATUS.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700*************************
004800 FD  MKTMAP
004900     LABEL RECORDS ARE OMITTED
005000     DATA RECORD IS WK-C-MKTMAP.
005100 01  WK-C-MKTMAP.
005200     COPY DDS-ALL-FORMATS OF MKTMAP.
005300 01  WK-C-MKTMAP-1.
005400     COPY MKTMAP.
005500
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                      PIC X(24)  VALUE
005900     "** PROGRAM MKTMAPL   **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-C-COMMON.
006300     COPY MKTCMWS.
006400
006500 01  WK-N-CALL-AREA.
006600     05  WK-N-CALL-COUNT         PIC S9(07)  COMP-3 VALUE ZERO.
006700     05  WK-N-HIT-COUNT          PIC S9(07)  COMP-3 VALUE ZERO.
006800     05  WK-N-MISS-COUNT         PIC S9(07)  COMP-3 VALUE ZERO.
006850     05  FILLER                  PIC X(02).
006900
007000 01  WK-N-CALL-AREA-R REDEFINES WK-N-CALL-AREA.
007100     05  WK-N-CALL-AREA-X        PIC X(14).
007200
007210* MKT0061 - BYTE-BY-COUNTER VIEW OF THE CALL-AREA, FOR THE NEW
007220*           MONTHLY CALL-AUDIT JOB TO WRITE ONE COUNTER AT A TIME
007230 01  WK-N-CALL-AREA-R2 REDEFINES WK-N-CALL-AREA.
007240     05  WK-N-CALL-COUNT-X       PIC X(04).
007250     05  WK-N-HIT-COUNT-X        PIC X(04).
007260     05  WK-N-MISS-COUNT-X       PIC X(04).
007265     05  FILLER                  PIC X(02).
007270
007300* MKT0044 - DUMP-TIME VIEW OF THE LOOKUP KEY, BYTE 1 BROKEN OUT
007400*           SEPARATELY FOR THE ABEND DUMP
007500 01  WK-C-DUMP-AREA.
007600     05  WK-C-DUMP-SOURCE         PIC X(40).
007650     05  FILLER                  PIC X(02).
007700
007800 01  WK-C-DUMP-AREA-R REDEFINES WK-C-DUMP-AREA.
007900     05  WK-C-DUMP-SOURCE-1ST     PIC X(01).
008000     05  FILLER                  PIC X(41).
008100
008200 EJECT
008300 LINKAGE SECTION.
008400*****************
008500     COPY MAPL.
008600 EJECT
008700**************************************************
008800 PROCEDURE DIVISION USING WK-C-MAPL-RECORD.
008900**************************************************
009000 MAIN-MODULE.
009100     PERFORM A000-PROCESS-CALLED-ROUTINE
009200         THRU A099-PROCESS-CALLED-ROUTINE-EX.
009300     PERFORM Z000-END-PROGRAM-ROUTINE
009400         THRU Z999-END-PROGRAM-ROUTINE-EX.
009500     EXIT PROGRAM.
009600
009700*----------------------------------------------------------------*
009800 A000-PROCESS-CALLED-ROUTINE.
009900*----------------------------------------------------------------*
010000     ADD 1                        TO WK-N-CALL-COUNT.
010100     OPEN INPUT MKTMAP.
010200     IF NOT WK-C-SUCCESSFUL
010300         DISPLAY "MKTMAPL - OPEN FILE ERROR - MKTMAP"
010400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010500         GO TO Y900-ABNORMAL-TERMINATION
010600     END-IF.
010700
010800     MOVE SPACES                  TO WK-C-MAPL-CAMPAIGN.
010900     SET WK-C-MAPL-IS-NOT-FOUND    TO TRUE.
011000     MOVE WK-C-MAPL-SOURCE         TO MAP-FLG-NAME.
011100
011200     READ MKTMAP KEY IS EXTERNALLY-DESCRIBED-KEY.
011300     IF WK-C-SUCCESSFUL
011400         MOVE MAP-META-NAME       TO WK-C-MAPL-CAMPAIGN
011500         SET WK-C-MAPL-IS-FOUND    TO TRUE
011600         ADD 1                    TO WK-N-HIT-COUNT
011700     ELSE
011800* MKT0044 - NOT-ON-FILE IS AN EXPECTED OUTCOME HERE, NOT AN
011900*           ABEND - THE CALLER RECORDS IT AS AN UNMAPPED SOURCE
012000         ADD 1                    TO WK-N-MISS-COUNT
012100     END-IF.
012200
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400     EXIT.
012500
012600*----------------------------------------------------------------*
012700*                   PROGRAM SUBROUTINE
012800*----------------------------------------------------------------*
012900 Y900-ABNORMAL-TERMINATION.
013000     PERFORM Z000-END-PROGRAM-ROUTINE
013100         THRU Z999-END-PROGRAM-ROUTINE-EX.
013200     EXIT PROGRAM.
013300
013400 Z000-END-PROGRAM-ROUTINE.
013500     CLOSE MKTMAP.
013600     IF NOT WK-C-SUCCESSFUL
013700         DISPLAY "MKTMAPL - CLOSE FILE ERROR - MKTMAP"
013800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013900     END-IF.
014000 Z999-END-PROGRAM-ROUTINE-EX.
014100     EXIT.
014200
014300******************************************************************
014400*************** END OF PROGRAM SOURCE - MKTMAPL *****************
014500******************************************************************
