000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTMCR.
000500 AUTHOR.         D LIM.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   15 OCT 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  MARKETING CAMPAIGN PERFORMANCE REPORT.  SUMMARISES
001200*               AD SPEND AGAINST THE ENQUIRY MASTER, BREAKS THE
001300*               ENQUIRIES DOWN BY PIPELINE STATUS AND PRINTS THE
001400*               SPEND-EFFICIENCY AND CREDIT-ISSUED METRICS.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MKT0011 DLIM05 15/10/1989 - INITIAL VERSION                     MKT0011 
002000* MKT9911 DLIM05 02/12/1998 - Y2K CHECK - DATES HELD AS 8/14-DIGITMKT9911 
002100*                             NUMERIC FIELDS, NO CHANGE REQUIRED  MKT9911 
002200* MKT0061 RRAO22 11/07/2004 - REQ MKT0061 - ADD OPTIONAL DATE AND MKT0061 
002300*                             CAMPAIGN FILTER SWITCHES FOR AD-HOC MKT0061 
002400*                             MANAGEMENT RUNS                     MKT0061 
002500*----------------------------------------------------------------*
002600 EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300*MKT0061 - UPSI-0 ON MEANS AN OPERATOR-REQUESTED CAMPAIGN-NAME
003400*          FILTER RUN, UPSI-0 OFF MEANS THE NORMAL UNFILTERED RUN
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003600                   C01 IS TOP-OF-FORM
003700                   UPSI-0 IS UPSI-SWITCH-0.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT MKTADS ASSIGN TO DATABASE-MKTADS
004200            ORGANIZATION      IS SEQUENTIAL
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400
004500     SELECT MKTENQ ASSIGN TO DATABASE-MKTENQ
004600            ORGANIZATION      IS INDEXED
004700            ACCESS MODE       IS SEQUENTIAL
004800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000
005100     SELECT MKTMCR ASSIGN TO DATABASE-MKTMCR
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000*************************
006100 FD  MKTADS
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS WK-C-MKTADS.
006400 01  WK-C-MKTADS.
006500     COPY DDS-ALL-FORMATS OF MKTADS.
006600 01  WK-C-MKTADS-1.
006700     COPY MKTADS.
006800
006900 FD  MKTENQ
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS WK-C-MKTENQ.
007200 01  WK-C-MKTENQ.
007300     COPY DDS-ALL-FORMATS OF MKTENQ.
007400 01  WK-C-MKTENQ-1.
007500     COPY MKTENQ.
007600
007700 FD  MKTMCR
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-MKTMCR.
008000 01  WK-C-MKTMCR.
008100     COPY DDS-ALL-FORMATS OF MKTMCR.
008200 01  WK-C-MKTMCR-1.
008300     COPY MKTMCR.
008400
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                      PIC X(24)  VALUE
008800     "** PROGRAM MKTMCR   **".
008900
009000* ------------------ PROGRAM WORKING STORAGE -------------------*
009100 01  WK-C-COMMON.
009200     COPY MKTCMWS.
009300
009400 01  WK-C-SWITCHES.
009500     05  WK-C-EOF-MKTADS         PIC X(01) VALUE "N".
009600         88  WK-C-EOF-MKTADS-YES       VALUE "Y".
009700     05  WK-C-EOF-MKTENQ         PIC X(01) VALUE "N".
009800         88  WK-C-EOF-MKTENQ-YES       VALUE "Y".
009900     05  WK-C-STM-FLAG           PIC X(01) VALUE "N".
010000         88  WK-C-STM-ON-TABLE         VALUE "Y".
010100         88  WK-C-STM-NOT-ON-TABLE     VALUE "N".
010200     05  WK-C-DATE-RANGE-FLAG    PIC X(01) VALUE "Y".
010300         88  WK-C-IN-DATE-RANGE        VALUE "Y".
010400         88  WK-C-NOT-IN-DATE-RANGE    VALUE "N".
010500     05  WK-C-CAMPAIGN-FLAG      PIC X(01) VALUE "Y".
010600         88  WK-C-IN-CAMPAIGN          VALUE "Y".
010700         88  WK-C-NOT-IN-CAMPAIGN      VALUE "N".
010800     05  FILLER                  PIC X(03).
010900
011000 01  WK-C-SWITCHES-R REDEFINES WK-C-SWITCHES.
011100     05  WK-C-SWITCHES-X          PIC X(08).
011200
011300* MKT0061 - OPTIONAL SELECTION RANGE AND CAMPAIGN NAME.  ZERO/ALL-
011400*           NINES AND SPACES MEAN "NO FILTER" UNTIL A PARAMETER
011500*           CARD INTERFACE IS BUILT.  UPSI-0 TOGGLES THE CAMPAIGN
011600*           FILTER ON AT OPERATOR REQUEST.
011700 01  WK-C-DATE-RANGE.
011800     05  WK-C-DATE-FROM          PIC 9(08) VALUE ZERO.
011900     05  WK-C-DATE-TO            PIC 9(08) VALUE 99999999.
012000     05  WK-C-FILTER-CAMPAIGN    PIC X(40) VALUE SPACES.
012050     05  FILLER                  PIC X(02).
012100
012200 01  WK-C-DATE-RANGE-R REDEFINES WK-C-DATE-RANGE.
012300     05  WK-C-DATE-RANGE-X        PIC X(58).
012400
012500 01  WK-C-ADS-DATE-8               PIC 9(08) VALUE ZERO.
012600 01  WK-C-ENQ-DATE-8               PIC 9(08) VALUE ZERO.
012700 01  WK-C-ENQ-DATE-8-R REDEFINES WK-C-ENQ-DATE-8.
012800     05  WK-C-ENQ-DATE-8-CCYY      PIC 9(04).
012900     05  WK-C-ENQ-DATE-8-MM        PIC 9(02).
013000     05  WK-C-ENQ-DATE-8-DD        PIC 9(02).
013100
013200 01  WK-C-STATUS-TABLE.
013300     COPY MKTSTM.
013400
013500 77  WK-N-STM-SUB                  PIC S9(03) COMP-3 VALUE ZERO.
013600
013700* MKT0011 - ONE COUNT AND ONE SALE-VALUE ACCUMULATOR PER ROW OF
013800*           THE STATUS TABLE, SAME ORDER AS STM-TABLE
013900 01  WK-N-STATUS-BREAKDOWN-AREA.
014000     05  WK-N-STATUS-ENTRY OCCURS 33 TIMES.
014100         10  WK-N-STAT-ENQ-COUNT   PIC S9(07)    COMP-3.
014200         10  WK-N-STAT-SALE-VALUE  PIC S9(09)V99 COMP-3.
014250         10  FILLER                PIC X(02).
014300
014400 01  WK-N-STATUS-BREAKDOWN-R REDEFINES WK-N-STATUS-BREAKDOWN-AREA.
014500     05  WK-N-STATUS-BREAKDOWN-X  PIC X(396).
014600
014700* MKT0011 - RUN TOTALS AND DERIVED SUMMARY METRICS
014800 01  WK-N-SUMMARY-AREA.
014900     05  WK-N-TOTAL-SPEND         PIC S9(09)V99 COMP-3 VALUE ZERO.
015000     05  WK-N-ENQUIRY-COUNT       PIC S9(07)    COMP-3 VALUE ZERO.
015100     05  WK-N-APPLICATION-COUNT   PIC S9(07)    COMP-3 VALUE ZERO.
015200     05  WK-N-PROCESSED-COUNT     PIC S9(07)    COMP-3 VALUE ZERO.
015300     05  WK-N-APPROVED-COUNT      PIC S9(07)    COMP-3 VALUE ZERO.
015400     05  WK-N-CREDIT-ISSUED       PIC S9(09)V99 COMP-3 VALUE ZERO.
015450     05  FILLER                   PIC X(02).
015500
015600 01  WK-N-SUMMARY-AREA-R REDEFINES WK-N-SUMMARY-AREA.
015700     05  WK-N-SUMMARY-AREA-X      PIC X(30).
015800
015900 01  WK-N-METRIC-AREA.
016000     05  WK-N-COST-PER-ENQUIRY    PIC S9(07)V99 COMP-3 VALUE ZERO.
016100     05  WK-N-COST-PER-APP        PIC S9(07)V99 COMP-3 VALUE ZERO.
016200     05  WK-N-COST-PER-APPROVED   PIC S9(07)V99 COMP-3 VALUE ZERO.
016300     05  WK-N-APPROVAL-RATE       PIC S9(03)V99 COMP-3 VALUE ZERO.
016400     05  WK-N-AVG-CREDIT-APPRVD   PIC S9(07)V99 COMP-3 VALUE ZERO.
016500     05  WK-N-CREDIT-PER-POUND    PIC S9(03)V99 COMP-3 VALUE ZERO.
016600     05  WK-N-EXP-GROSS-MARGIN    PIC S9(03)V99 COMP-3 VALUE ZERO.
016700     05  WK-N-GROSS-MARGIN-RTN    PIC S9(03)V99 COMP-3 VALUE ZERO.
016750     05  FILLER                   PIC X(02).
016800
016900 01  WK-N-METRIC-AREA-R REDEFINES WK-N-METRIC-AREA.
017000     05  WK-N-METRIC-AREA-X       PIC X(34).
017100
017200 EJECT
017300 PROCEDURE DIVISION.
017400**************************************************
017500 MAIN-MODULE.
017600     PERFORM A000-OPEN-FILES
017700         THRU A099-OPEN-FILES-EX.
017800     PERFORM B100-READ-MKTADS
017900         THRU B199-READ-MKTADS-EX.
018000     PERFORM B000-ACCUMULATE-SPEND
018100         THRU B999-ACCUMULATE-SPEND-EX
018200         UNTIL WK-C-EOF-MKTADS-YES.
018300     PERFORM C100-READ-MKTENQ
018400         THRU C199-READ-MKTENQ-EX.
018500     PERFORM C000-ACCUMULATE-ENQUIRY
018600         THRU C999-ACCUMULATE-ENQUIRY-EX
018700         UNTIL WK-C-EOF-MKTENQ-YES.
018800     PERFORM D000-DERIVE-SUMMARY-COUNTS
018900         THRU D099-DERIVE-SUMMARY-COUNTS-EX.
019000     PERFORM D100-DERIVE-SUMMARY-METRICS
019100         THRU D199-DERIVE-SUMMARY-METRICS-EX.
019200     PERFORM E000-PRINT-REPORT
019300         THRU E999-PRINT-REPORT-EX.
019400     PERFORM Z000-END-PROGRAM-ROUTINE
019500         THRU Z999-END-PROGRAM-ROUTINE-EX.
019600     GOBACK.
019700
019800*----------------------------------------------------------------*
019900 A000-OPEN-FILES.
020000*----------------------------------------------------------------*
020100     OPEN INPUT MKTADS.
020200     IF NOT WK-C-SUCCESSFUL
020300         DISPLAY "MKTMCR - OPEN FILE ERROR - MKTADS"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500         GO TO Y900-ABNORMAL-TERMINATION
020600     END-IF.
020700
020800     OPEN INPUT MKTENQ.
020900     IF NOT WK-C-SUCCESSFUL
021000         DISPLAY "MKTMCR - OPEN FILE ERROR - MKTENQ"
021100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021200         GO TO Y900-ABNORMAL-TERMINATION
021300     END-IF.
021400
021500     OPEN OUTPUT MKTMCR.
021600     IF NOT WK-C-SUCCESSFUL
021700         DISPLAY "MKTMCR - OPEN FILE ERROR - MKTMCR"
021800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900         GO TO Y900-ABNORMAL-TERMINATION
022000     END-IF.
022100
022200     IF UPSI-SWITCH-0 IS ON
022300         DISPLAY "MKTMCR - CAMPAIGN FILTER SWITCH IS ON"
022400     END-IF.
022500 A099-OPEN-FILES-EX.
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900 B100-READ-MKTADS.
023000*----------------------------------------------------------------*
023100     READ MKTADS NEXT
023200         AT END
023300             MOVE "Y"               TO WK-C-EOF-MKTADS
023400             GO TO B199-READ-MKTADS-EX
023500     END-READ.
023600 B199-READ-MKTADS-EX.
023700     EXIT.
023800
023900*----------------------------------------------------------------*
024000 B000-ACCUMULATE-SPEND.
024100*----------------------------------------------------------------*
024200     PERFORM B200-CHECK-SPEND-SELECTION
024300         THRU B299-CHECK-SPEND-SELECTION-EX.
024400     IF WK-C-IN-DATE-RANGE AND WK-C-IN-CAMPAIGN
024500         ADD ADS-SPEND-AMOUNT OF WK-C-MKTADS-1 TO WK-N-TOTAL-SPEND
024600     END-IF.
024700     PERFORM B100-READ-MKTADS
024800         THRU B199-READ-MKTADS-EX.
024900 B999-ACCUMULATE-SPEND-EX.
025000     EXIT.
025100
025200*----------------------------------------------------------------*
025300 B200-CHECK-SPEND-SELECTION.
025400*----------------------------------------------------------------*
025500     SET WK-C-IN-DATE-RANGE         TO TRUE.
025600     MOVE ADS-REPORT-END-DATE OF WK-C-MKTADS-1 TO WK-C-ADS-DATE-8.
025700     IF WK-C-ADS-DATE-8 < WK-C-DATE-FROM
025800         OR WK-C-ADS-DATE-8 > WK-C-DATE-TO
025900         SET WK-C-NOT-IN-DATE-RANGE TO TRUE
026000     END-IF.
026100
026200     SET WK-C-IN-CAMPAIGN           TO TRUE.
026300     IF UPSI-SWITCH-0 IS ON
026400         AND WK-C-FILTER-CAMPAIGN NOT = SPACES
026500         AND ADS-CAMPAIGN-NAME OF WK-C-MKTADS-1
026600             NOT = WK-C-FILTER-CAMPAIGN
026700         SET WK-C-NOT-IN-CAMPAIGN   TO TRUE
026800     END-IF.
026900 B299-CHECK-SPEND-SELECTION-EX.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300 C100-READ-MKTENQ.
027400*----------------------------------------------------------------*
027500     READ MKTENQ NEXT
027600         AT END
027700             MOVE "Y"               TO WK-C-EOF-MKTENQ
027800             GO TO C199-READ-MKTENQ-EX
027900     END-READ.
028000     ADD 1                          TO WK-N-REC-COUNT.
028100 C199-READ-MKTENQ-EX.
028200     EXIT.
028300
028400*----------------------------------------------------------------*
028500 C000-ACCUMULATE-ENQUIRY.
028600*----------------------------------------------------------------*
028700     PERFORM C200-CHECK-ENQUIRY-SELECTION
028800         THRU C299-CHECK-ENQUIRY-SELECTION-EX.
028900     IF WK-C-IN-DATE-RANGE AND WK-C-IN-CAMPAIGN
029000         ADD 1                      TO WK-N-ENQUIRY-COUNT
029100         PERFORM C300-LOOKUP-STATUS
029200             THRU C399-LOOKUP-STATUS-EX
029300         IF WK-C-STM-ON-TABLE
029400             ADD 1 TO WK-N-STAT-ENQ-COUNT (WK-N-STM-SUB)
029500             ADD ENQ-SALE-VALUE OF WK-C-MKTENQ-1 TO
029600                 WK-N-STAT-SALE-VALUE (WK-N-STM-SUB)
029700         END-IF
029800     END-IF.
029900     PERFORM C100-READ-MKTENQ
030000         THRU C199-READ-MKTENQ-EX.
030100 C999-ACCUMULATE-ENQUIRY-EX.
030200     EXIT.
030300
030400*----------------------------------------------------------------*
030500 C200-CHECK-ENQUIRY-SELECTION.
030600*----------------------------------------------------------------*
030700     SET WK-C-IN-DATE-RANGE         TO TRUE.
030800     MOVE ENQ-RECEIVED-CCYY OF WK-C-MKTENQ-1 TO
030900         WK-C-ENQ-DATE-8-CCYY.
031000     MOVE ENQ-RECEIVED-MM OF WK-C-MKTENQ-1 TO WK-C-ENQ-DATE-8-MM.
031100     MOVE ENQ-RECEIVED-DD OF WK-C-MKTENQ-1 TO WK-C-ENQ-DATE-8-DD.
031200     IF WK-C-ENQ-DATE-8 < WK-C-DATE-FROM
031300         OR WK-C-ENQ-DATE-8 > WK-C-DATE-TO
031400         SET WK-C-NOT-IN-DATE-RANGE TO TRUE
031500     END-IF.
031600
031700     SET WK-C-IN-CAMPAIGN           TO TRUE.
031800     IF UPSI-SWITCH-0 IS ON
031900         AND WK-C-FILTER-CAMPAIGN NOT = SPACES
032000         AND ENQ-CAMPAIGN-NAME OF WK-C-MKTENQ-1
032100             NOT = WK-C-FILTER-CAMPAIGN
032200         SET WK-C-NOT-IN-CAMPAIGN   TO TRUE
032300     END-IF.
032400 C299-CHECK-ENQUIRY-SELECTION-EX.
032500     EXIT.
032600
032700*----------------------------------------------------------------*
032800* MKT0011 - LOCATES ENQ-STATUS ON THE FIXED 33-ROW STATUS TABLE.
032900*           THE SEARCH LEAVES THE SUBSCRIPT ONE PAST THE MATCH, SO
033000*           A FOUND HIT IS STEPPED BACK BY ONE BELOW.
033100*----------------------------------------------------------------*
033200 C300-LOOKUP-STATUS.
033300*----------------------------------------------------------------*
033400     SET WK-C-STM-NOT-ON-TABLE      TO TRUE.
033500     MOVE ZERO                      TO WK-N-STM-SUB.
033600     PERFORM C310-SEARCH-STATUS
033700         THRU C310-SEARCH-STATUS-EX
033800         VARYING WK-N-STM-SUB FROM 1 BY 1
033900         UNTIL WK-N-STM-SUB > 33
034000         OR WK-C-STM-ON-TABLE.
034100     IF WK-C-STM-ON-TABLE
034200         SUBTRACT 1                 FROM WK-N-STM-SUB
034300     END-IF.
034400 C399-LOOKUP-STATUS-EX.
034500     EXIT.
034600
034700 C310-SEARCH-STATUS.
034800     IF STM-STATUS-NAME (WK-N-STM-SUB) =
034900             ENQ-STATUS OF WK-C-MKTENQ-1
035000         SET WK-C-STM-ON-TABLE      TO TRUE
035100     END-IF.
035200 C310-SEARCH-STATUS-EX.
035300     EXIT.
035400
035500*----------------------------------------------------------------*
035600 D000-DERIVE-SUMMARY-COUNTS.
035700*----------------------------------------------------------------*
035800     PERFORM D010-ADD-STATUS-ROW
035900         THRU D019-ADD-STATUS-ROW-EX
036000         VARYING WK-N-STM-SUB FROM 1 BY 1
036100         UNTIL WK-N-STM-SUB > 33.
036200 D099-DERIVE-SUMMARY-COUNTS-EX.
036300     EXIT.
036400
036500 D010-ADD-STATUS-ROW.
036600     IF STM-RECEIVED (WK-N-STM-SUB) = 1
036700         ADD WK-N-STAT-ENQ-COUNT (WK-N-STM-SUB) TO
036800             WK-N-APPLICATION-COUNT
036900     END-IF.
037000     IF STM-PROCESSED (WK-N-STM-SUB) = 1
037100         ADD WK-N-STAT-ENQ-COUNT (WK-N-STM-SUB) TO
037200             WK-N-PROCESSED-COUNT
037300     END-IF.
037400     IF STM-APPROVED (WK-N-STM-SUB) = 1
037500         ADD WK-N-STAT-ENQ-COUNT (WK-N-STM-SUB) TO
037600             WK-N-APPROVED-COUNT
037700         ADD WK-N-STAT-SALE-VALUE (WK-N-STM-SUB) TO
037800             WK-N-CREDIT-ISSUED
037900     END-IF.
038000 D019-ADD-STATUS-ROW-EX.
038100     EXIT.
038200
038300*----------------------------------------------------------------*
038400 D100-DERIVE-SUMMARY-METRICS.
038500*----------------------------------------------------------------*
038600     IF WK-N-ENQUIRY-COUNT = 0
038700         MOVE ZERO                  TO WK-N-COST-PER-ENQUIRY
038800     ELSE
038900         COMPUTE WK-N-COST-PER-ENQUIRY ROUNDED =
039000             WK-N-TOTAL-SPEND / WK-N-ENQUIRY-COUNT
039100     END-IF.
039200
039300     IF WK-N-APPLICATION-COUNT = 0
039400         MOVE ZERO                  TO WK-N-COST-PER-APP
039500         MOVE ZERO                  TO WK-N-APPROVAL-RATE
039600     ELSE
039700         COMPUTE WK-N-COST-PER-APP ROUNDED =
039800             WK-N-TOTAL-SPEND / WK-N-APPLICATION-COUNT
039900         COMPUTE WK-N-APPROVAL-RATE ROUNDED =
040000             WK-N-APPROVED-COUNT / WK-N-APPLICATION-COUNT
040100     END-IF.
040200
040300     IF WK-N-APPROVED-COUNT = 0
040400         MOVE ZERO                  TO WK-N-COST-PER-APPROVED
040500         MOVE ZERO                  TO WK-N-AVG-CREDIT-APPRVD
040600     ELSE
040700         COMPUTE WK-N-COST-PER-APPROVED ROUNDED =
040800             WK-N-TOTAL-SPEND / WK-N-APPROVED-COUNT
040900         COMPUTE WK-N-AVG-CREDIT-APPRVD ROUNDED =
041000             WK-N-CREDIT-ISSUED / WK-N-APPROVED-COUNT
041100     END-IF.
041200
041300     IF WK-N-TOTAL-SPEND = 0
041400         MOVE ZERO                  TO WK-N-CREDIT-PER-POUND
041500     ELSE
041600         COMPUTE WK-N-CREDIT-PER-POUND ROUNDED =
041700             WK-N-CREDIT-ISSUED / WK-N-TOTAL-SPEND
041800     END-IF.
041900
042000* MKT0011 - 0.432 IS THE HOUSE GROSS-MARGIN FACTOR APPLIED TO THE
042100*           CREDIT-PER-POUND-SPENT RATIO, PER THE RETAIL CREDIT
042200*           MARGIN MODEL
042300     COMPUTE WK-N-EXP-GROSS-MARGIN ROUNDED =
042400         WK-N-CREDIT-PER-POUND * 0.432.
042500     COMPUTE WK-N-GROSS-MARGIN-RTN ROUNDED =
042600         WK-N-EXP-GROSS-MARGIN - 1.00.
042700 D199-DERIVE-SUMMARY-METRICS-EX.
042800     EXIT.
042900
043000*----------------------------------------------------------------*
043100 E000-PRINT-REPORT.
043200*----------------------------------------------------------------*
043300     PERFORM E100-PRINT-SUMMARY-LINES
043400         THRU E199-PRINT-SUMMARY-LINES-EX.
043500     MOVE SPACES                    TO WK-C-MKTMCR-1.
043600     MOVE MCR-STATUS-HEADING        TO WK-C-MKTMCR-1.
043700     WRITE WK-C-MKTMCR-1.
043800     PERFORM E200-PRINT-STATUS-LINE
043900         THRU E299-PRINT-STATUS-LINE-EX
044000         VARYING WK-N-STM-SUB FROM 1 BY 1
044100         UNTIL WK-N-STM-SUB > 33.
044200 E999-PRINT-REPORT-EX.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600 E100-PRINT-SUMMARY-LINES.
044700*----------------------------------------------------------------*
044800     MOVE "TOTAL SPEND"             TO MCR-SUM-LABEL.
044900     MOVE WK-N-TOTAL-SPEND          TO MCR-SUM-VALUE.
045000     PERFORM E900-WRITE-SUMMARY-LINE
045100         THRU E900-WRITE-SUMMARY-LINE-EX.
045200
045300     MOVE "ENQUIRY COUNT"           TO MCR-SUM-LABEL.
045400     MOVE WK-N-ENQUIRY-COUNT        TO MCR-SUM-VALUE.
045500     PERFORM E900-WRITE-SUMMARY-LINE
045600         THRU E900-WRITE-SUMMARY-LINE-EX.
045700
045800     MOVE "APPLICATION COUNT"       TO MCR-SUM-LABEL.
045900     MOVE WK-N-APPLICATION-COUNT    TO MCR-SUM-VALUE.
046000     PERFORM E900-WRITE-SUMMARY-LINE
046100         THRU E900-WRITE-SUMMARY-LINE-EX.
046200
046300     MOVE "PROCESSED COUNT"         TO MCR-SUM-LABEL.
046400     MOVE WK-N-PROCESSED-COUNT      TO MCR-SUM-VALUE.
046500     PERFORM E900-WRITE-SUMMARY-LINE
046600         THRU E900-WRITE-SUMMARY-LINE-EX.
046700
046800     MOVE "APPROVED COUNT"          TO MCR-SUM-LABEL.
046900     MOVE WK-N-APPROVED-COUNT       TO MCR-SUM-VALUE.
047000     PERFORM E900-WRITE-SUMMARY-LINE
047100         THRU E900-WRITE-SUMMARY-LINE-EX.
047200
047300     MOVE "CREDIT ISSUED"           TO MCR-SUM-LABEL.
047400     MOVE WK-N-CREDIT-ISSUED        TO MCR-SUM-VALUE.
047500     PERFORM E900-WRITE-SUMMARY-LINE
047600         THRU E900-WRITE-SUMMARY-LINE-EX.
047700
047800     MOVE "COST PER ENQUIRY"        TO MCR-SUM-LABEL.
047900     MOVE WK-N-COST-PER-ENQUIRY     TO MCR-SUM-VALUE.
048000     PERFORM E900-WRITE-SUMMARY-LINE
048100         THRU E900-WRITE-SUMMARY-LINE-EX.
048200
048300     MOVE "COST PER APPLICATION"    TO MCR-SUM-LABEL.
048400     MOVE WK-N-COST-PER-APP         TO MCR-SUM-VALUE.
048500     PERFORM E900-WRITE-SUMMARY-LINE
048600         THRU E900-WRITE-SUMMARY-LINE-EX.
048700
048800     MOVE "COST PER APPROVED LOAN"  TO MCR-SUM-LABEL.
048900     MOVE WK-N-COST-PER-APPROVED    TO MCR-SUM-VALUE.
049000     PERFORM E900-WRITE-SUMMARY-LINE
049100         THRU E900-WRITE-SUMMARY-LINE-EX.
049200
049300     MOVE "APPROVAL RATE"           TO MCR-SUM-LABEL.
049400     MOVE WK-N-APPROVAL-RATE        TO MCR-SUM-VALUE.
049500     PERFORM E900-WRITE-SUMMARY-LINE
049600         THRU E900-WRITE-SUMMARY-LINE-EX.
049700
049800     MOVE "AVERAGE CREDIT PER APPROVED" TO MCR-SUM-LABEL.
049900     MOVE WK-N-AVG-CREDIT-APPRVD    TO MCR-SUM-VALUE.
050000     PERFORM E900-WRITE-SUMMARY-LINE
050100         THRU E900-WRITE-SUMMARY-LINE-EX.
050200
050300     MOVE "CREDIT PER POUND SPENT"  TO MCR-SUM-LABEL.
050400     MOVE WK-N-CREDIT-PER-POUND     TO MCR-SUM-VALUE.
050500     PERFORM E900-WRITE-SUMMARY-LINE
050600         THRU E900-WRITE-SUMMARY-LINE-EX.
050700
050800     MOVE "EXPECTED GROSS MARGIN PER POUND" TO MCR-SUM-LABEL.
050900     MOVE WK-N-EXP-GROSS-MARGIN     TO MCR-SUM-VALUE.
051000     PERFORM E900-WRITE-SUMMARY-LINE
051100         THRU E900-WRITE-SUMMARY-LINE-EX.
051200
051300     MOVE "GROSS MARGIN RETURN PER POUND" TO MCR-SUM-LABEL.
051400     MOVE WK-N-GROSS-MARGIN-RTN     TO MCR-SUM-VALUE.
051500     PERFORM E900-WRITE-SUMMARY-LINE
051600         THRU E900-WRITE-SUMMARY-LINE-EX.
051700 E199-PRINT-SUMMARY-LINES-EX.
051800     EXIT.
051900
052000 E900-WRITE-SUMMARY-LINE.
052100     MOVE SPACES                    TO WK-C-MKTMCR-1.
052200     MOVE MCR-SUMMARY-LINE          TO WK-C-MKTMCR-1.
052300     WRITE WK-C-MKTMCR-1.
052400 E900-WRITE-SUMMARY-LINE-EX.
052500     EXIT.
052600
052700*----------------------------------------------------------------*
052800 E200-PRINT-STATUS-LINE.
052900*----------------------------------------------------------------*
053000     MOVE SPACES                    TO WK-C-MKTMCR-1.
053100     MOVE STM-STATUS-NAME (WK-N-STM-SUB) TO MCR-STM-STATUS-NAME.
053200     MOVE STM-RECEIVED (WK-N-STM-SUB)    TO MCR-STM-RECEIVED.
053300     MOVE STM-PROCESSED (WK-N-STM-SUB)   TO MCR-STM-PROCESSED.
053400     MOVE STM-APPROVED (WK-N-STM-SUB)    TO MCR-STM-APPROVED.
053500     MOVE STM-FUTURE (WK-N-STM-SUB)      TO MCR-STM-FUTURE.
053600     MOVE WK-N-STAT-ENQ-COUNT (WK-N-STM-SUB) TO
053700         MCR-STM-ENQUIRY-CNT.
053800     MOVE WK-N-STAT-SALE-VALUE (WK-N-STM-SUB) TO
053900         MCR-STM-SALE-VALUE.
054000     MOVE MCR-STATUS-LINE           TO WK-C-MKTMCR-1.
054100     WRITE WK-C-MKTMCR-1.
054200 E299-PRINT-STATUS-LINE-EX.
054300     EXIT.
054400
054500*----------------------------------------------------------------*
054600*                   PROGRAM SUBROUTINE
054700*----------------------------------------------------------------*
054800 Y900-ABNORMAL-TERMINATION.
054900     PERFORM Z000-END-PROGRAM-ROUTINE
055000         THRU Z999-END-PROGRAM-ROUTINE-EX.
055100     GOBACK.
055200
055300 Z000-END-PROGRAM-ROUTINE.
055400     DISPLAY "MKTMCR - ENQUIRY RECORDS READ  - " WK-N-REC-COUNT.
055500     DISPLAY "MKTMCR - ENQUIRIES IN REPORT   - "
055600         WK-N-ENQUIRY-COUNT.
055700     CLOSE MKTADS.
055800     IF NOT WK-C-SUCCESSFUL
055900         DISPLAY "MKTMCR - CLOSE FILE ERROR - MKTADS"
056000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056100     END-IF.
056200     CLOSE MKTENQ.
056300     IF NOT WK-C-SUCCESSFUL
056400         DISPLAY "MKTMCR - CLOSE FILE ERROR - MKTENQ"
056500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056600     END-IF.
056700     CLOSE MKTMCR.
056800     IF NOT WK-C-SUCCESSFUL
056900         DISPLAY "MKTMCR - CLOSE FILE ERROR - MKTMCR"
057000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057100     END-IF.
057200 Z999-END-PROGRAM-ROUTINE-EX.
057300     EXIT.
057400
057500******************************************************************
057600*************** END OF PROGRAM SOURCE - MKTMCR *****************
057700******************************************************************
