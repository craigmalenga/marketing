000100* MKTMAP.cpybk
000200* I-O FORMAT: MKTMAPR  FROM FILE MKTMAP  OF LIBRARY MKTLIB
000300*----------------------------------------------------------------*
000400* MAPPING-RECORD - SOURCE-NAME TO CAMPAIGN-NAME TABLE, MAINTAINED*
000500* BY MKTVMAP, READ BY MKTMAPL (CALLED FROM MKTVENQ)              *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* MKT0004 SDEV01 03/03/1989 - INITIAL VERSION
001000* MKT0042 RRAO22 08/11/2005 - ADD MAP-FLG-NAME-R REDEFINES SO
001100*                             THE LEADING '?' SCRUB IN MKTVMAP
001200*                             CAN TEST BYTE 1 ON ITS OWN
001300*----------------------------------------------------------------*
001400 05  MKTMAP-RECORD.
001500     10  MAP-FLG-NAME          PIC X(40).
001600     10  MAP-FLG-NAME-R REDEFINES MAP-FLG-NAME.
001700         15  MAP-FLG-NAME-1ST  PIC X(01).
001800         15  MAP-FLG-NAME-REST PIC X(39).
001900     10  MAP-META-NAME         PIC X(40).
002000     10  FILLER                PIC X(10).
