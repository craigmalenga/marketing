000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTVMAP.
000500 AUTHOR.         S DEVARAJAN.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE MAPPING-LOAD BATCH DRIVER.  IT READS
001200*               THE RAW SOURCE-NAME/CAMPAIGN-NAME MAPPING FEED AND
001300*               CREATES OR UPDATES THE MKTMAP LOOKUP TABLE READ BY
001400*               MKTMAPL.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MKT0010 SDEV01 14/03/1989 - INITIAL VERSION                     MKT0010 
002000* MKT0021 TWONG4 02/06/1992 - REQ MKT0021 - SKIP ROWS WHERE THE   MKT0021 
002100*                             FLG NAME STARTS WITH '?'            MKT0021 
002200* MKT9903 TWONG4 23/10/1998 - Y2K CHECK - NO DATE FIELDS IN THIS  MKT9903 
002300*                             PROGRAM, NO CHANGE REQUIRED         MKT9903 
002400* MKT0045 RRAO22 26/01/2006 - REQ MKT0045 - STRIP EMBEDDED '?'    MKT0045 
002500*                             CHARACTERS AND LEFT-TRIM THE FLG    MKT0045 
002600*                             NAME RATHER THAN JUST REJECT ROWS   MKT0045 
002700*                             LED BY ONE                          MKT0045 
002800*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MKTMAPI ASSIGN TO DATABASE-MKTMAPI
004100            ORGANIZATION      IS SEQUENTIAL
004200            FILE STATUS       IS WK-C-FILE-STATUS.
004300
004400     SELECT MKTMAP ASSIGN TO DATABASE-MKTMAP
004500            ORGANIZATION      IS INDEXED
004600            ACCESS MODE       IS RANDOM
004700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*************************
005600 FD  MKTMAPI
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS WK-C-MKTMAPI.
005900 01  WK-C-MKTMAPI.
006000     COPY DDS-ALL-FORMATS OF MKTMAPI.
006100 01  WK-C-MKTMAPI-1.
006200     COPY MKTMAP.
006300
006400 FD  MKTMAP
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS WK-C-MKTMAP.
006700 01  WK-C-MKTMAP.
006800     COPY DDS-ALL-FORMATS OF MKTMAP.
006900 01  WK-C-MKTMAP-1.
007000     COPY MKTMAP.
007100
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                      PIC X(24)  VALUE
007500     "** PROGRAM MKTVMAP   **".
007600
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-C-COMMON.
007900     COPY MKTCMWS.
008000
008100 01  WK-C-SWITCHES.
008200     05  WK-C-EOF-MKTMAPI        PIC X(01) VALUE "N".
008300         88  WK-C-EOF-MKTMAPI-YES      VALUE "Y".
008400     05  WK-C-ROW-VALID-FLAG     PIC X(01) VALUE "N".
008500         88  WK-C-ROW-IS-VALID         VALUE "Y".
008600         88  WK-C-ROW-IS-NOT-VALID     VALUE "N".
008700     05  WK-C-FOUND-FLAG         PIC X(01) VALUE "N".
008800         88  WK-C-1ST-NONBLANK-FOUND   VALUE "Y".
008900         88  WK-C-1ST-NONBLANK-NOTFND  VALUE "N".
008950     05  FILLER                  PIC X(02).
009000
009100 01  WK-C-SWITCHES-R REDEFINES WK-C-SWITCHES.
009200     05  WK-C-SWITCHES-X          PIC X(05).
009300
009400* MKT0045 - WORK COPY OF THE INBOUND PAIR, SCRUBBED BEFORE THE
009500*           KEYED MAINTENANCE AGAINST MKTMAP
009600 01  WK-C-SCRUB-AREA.
009700     05  WK-C-SCRUB-FLG-NAME      PIC X(40).
009800     05  WK-C-SCRUB-META-NAME     PIC X(40).
009900     05  WK-C-TRIM-WORK           PIC X(40).
010000     05  WK-C-SCRUB-SUB           PIC S9(03)  COMP-3 VALUE ZERO.
010050     05  FILLER                  PIC X(02).
010100
010200 01  WK-C-SCRUB-AREA-R REDEFINES WK-C-SCRUB-AREA.
010300     05  WK-C-SCRUB-FLG-1ST       PIC X(01).
010400     05  FILLER                  PIC X(123).
010500
010600 01  WK-N-TOTAL-AREA.
010700     05  WK-N-CREATED-COUNT       PIC S9(07)  COMP-3 VALUE ZERO.
010800     05  WK-N-UPDATED-COUNT       PIC S9(07)  COMP-3 VALUE ZERO.
010900     05  WK-N-SKIPPED-COUNT       PIC S9(07)  COMP-3 VALUE ZERO.
010950     05  FILLER                   PIC X(02).
011000
011100 01  WK-N-TOTAL-AREA-R REDEFINES WK-N-TOTAL-AREA.
011200     05  WK-N-TOTAL-AREA-X        PIC X(14).
011300
011400 EJECT
011500 PROCEDURE DIVISION.
011600**************************************************
011700 MAIN-MODULE.
011800     PERFORM A000-OPEN-FILES
011900         THRU A099-OPEN-FILES-EX.
012000     PERFORM B100-READ-MKTMAPI
012100         THRU B199-READ-MKTMAPI-EX.
012200     PERFORM B000-PROCESS-MAPPING-FEED
012300         THRU B999-PROCESS-MAPPING-FEED-EX
012400         UNTIL WK-C-EOF-MKTMAPI-YES.
012500     PERFORM Z000-END-PROGRAM-ROUTINE
012600         THRU Z999-END-PROGRAM-ROUTINE-EX.
012700     GOBACK.
012800
012900*----------------------------------------------------------------*
013000 A000-OPEN-FILES.
013100*----------------------------------------------------------------*
013200     OPEN INPUT MKTMAPI.
013300     IF NOT WK-C-SUCCESSFUL
013400         DISPLAY "MKTVMAP - OPEN FILE ERROR - MKTMAPI"
013500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600         GO TO Y900-ABNORMAL-TERMINATION
013700     END-IF.
013800
013900     OPEN I-O MKTMAP.
014000     IF NOT WK-C-SUCCESSFUL
014100         DISPLAY "MKTVMAP - OPEN FILE ERROR - MKTMAP"
014200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300         GO TO Y900-ABNORMAL-TERMINATION
014400     END-IF.
014500 A099-OPEN-FILES-EX.
014600     EXIT.
014700
014800*----------------------------------------------------------------*
014900 B100-READ-MKTMAPI.
015000*----------------------------------------------------------------*
015100     READ MKTMAPI NEXT
015200         AT END
015300             MOVE "Y"               TO WK-C-EOF-MKTMAPI
015400             GO TO B199-READ-MKTMAPI-EX
015500     END-READ.
015600     ADD 1                          TO WK-N-REC-COUNT.
015700 B199-READ-MKTMAPI-EX.
015800     EXIT.
015900
016000*----------------------------------------------------------------*
016100 B000-PROCESS-MAPPING-FEED.
016200*----------------------------------------------------------------*
016300     PERFORM B200-VALIDATE-MAPPING-ROW
016400         THRU B299-VALIDATE-MAPPING-ROW-EX.
016500     IF WK-C-ROW-IS-VALID
016600         PERFORM C100-SCRUB-MAPPING-ROW
016700             THRU C199-SCRUB-MAPPING-ROW-EX
016800         PERFORM D100-MAINTAIN-MKTMAP
016900             THRU D199-MAINTAIN-MKTMAP-EX
017000     END-IF.
017100     PERFORM B100-READ-MKTMAPI
017200         THRU B199-READ-MKTMAPI-EX.
017300 B999-PROCESS-MAPPING-FEED-EX.
017400     EXIT.
017500
017600*----------------------------------------------------------------*
017700* MKT0021 - A BLANK FLG NAME, A BLANK META NAME, OR A FLG NAME
017800*           STARTING WITH '?' IS NOT A USABLE MAPPING ROW
017900*----------------------------------------------------------------*
018000 B200-VALIDATE-MAPPING-ROW.
018100*----------------------------------------------------------------*
018200     SET WK-C-ROW-IS-NOT-VALID      TO TRUE.
018300     IF MAP-FLG-NAME OF WK-C-MKTMAPI-1 = SPACES
018400     OR MAP-META-NAME OF WK-C-MKTMAPI-1 = SPACES
018500     OR MAP-FLG-NAME-1ST OF WK-C-MKTMAPI-1 = "?"
018600         ADD 1                      TO WK-N-SKIPPED-COUNT
018700         GO TO B299-VALIDATE-MAPPING-ROW-EX
018800     END-IF.
018900     SET WK-C-ROW-IS-VALID          TO TRUE.
019000 B299-VALIDATE-MAPPING-ROW-EX.
019100     EXIT.
019200
019300*----------------------------------------------------------------*
019400* MKT0045 - STRIP ANY EMBEDDED '?' CHARACTERS AND LEFT-TRIM BOTH
019500*           NAMES BEFORE THE KEYED MAINTENANCE
019600*----------------------------------------------------------------*
019700 C100-SCRUB-MAPPING-ROW.
019800*----------------------------------------------------------------*
019900     MOVE MAP-FLG-NAME OF WK-C-MKTMAPI-1
020000                                     TO WK-C-SCRUB-FLG-NAME.
020100     MOVE MAP-META-NAME OF WK-C-MKTMAPI-1
020200                                     TO WK-C-SCRUB-META-NAME.
020300     INSPECT WK-C-SCRUB-FLG-NAME
020400         REPLACING ALL "?" BY SPACE.
020500     PERFORM C110-TRIM-FLG-NAME
020600         THRU C119-TRIM-FLG-NAME-EX.
020700 C199-SCRUB-MAPPING-ROW-EX.
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100 C110-TRIM-FLG-NAME.
021200*----------------------------------------------------------------*
021300     SET WK-C-1ST-NONBLANK-NOTFND   TO TRUE.
021400     MOVE 1                         TO WK-C-SCRUB-SUB.
021500     PERFORM C111-FIND-1ST-NONBLANK
021600         THRU C111-FIND-1ST-NONBLANK-EX
021700         VARYING WK-C-SCRUB-SUB FROM 1 BY 1
021800         UNTIL WK-C-SCRUB-SUB > 40
021900         OR WK-C-1ST-NONBLANK-FOUND.
022000     IF WK-C-1ST-NONBLANK-FOUND
022100         MOVE SPACES                TO WK-C-TRIM-WORK
022200         MOVE WK-C-SCRUB-FLG-NAME (WK-C-SCRUB-SUB: )
022300                                     TO WK-C-TRIM-WORK
022400         MOVE WK-C-TRIM-WORK        TO WK-C-SCRUB-FLG-NAME
022500     ELSE
022600         MOVE SPACES                TO WK-C-SCRUB-FLG-NAME
022700     END-IF.
022800 C119-TRIM-FLG-NAME-EX.
022900     EXIT.
023000
023100 C111-FIND-1ST-NONBLANK.
023200     IF WK-C-SCRUB-FLG-NAME (WK-C-SCRUB-SUB:1) NOT = SPACE
023300         SET WK-C-1ST-NONBLANK-FOUND TO TRUE
023400     END-IF.
023500 C111-FIND-1ST-NONBLANK-EX.
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900* MKT0010 - IF THE FLG NAME IS ALREADY ON THE TABLE, REPLACE ITS
024000*           META NAME; OTHERWISE ADD A NEW ROW TO THE TABLE
024100*----------------------------------------------------------------*
024200 D100-MAINTAIN-MKTMAP.
024300*----------------------------------------------------------------*
024400     MOVE WK-C-SCRUB-FLG-NAME TO MAP-FLG-NAME OF WK-C-MKTMAP-1.
024500     READ MKTMAP KEY IS EXTERNALLY-DESCRIBED-KEY.
024600     IF WK-C-SUCCESSFUL
024700         MOVE WK-C-SCRUB-META-NAME TO
024800             MAP-META-NAME OF WK-C-MKTMAP-1
024900         REWRITE WK-C-MKTMAP-1
025000         IF WK-C-SUCCESSFUL
025100             ADD 1                  TO WK-N-UPDATED-COUNT
025200         ELSE
025300             DISPLAY "MKTVMAP - REWRITE ERROR - MKTMAP"
025400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025500         END-IF
025600     ELSE
025700         MOVE SPACES                TO WK-C-MKTMAP-1
025800         MOVE WK-C-SCRUB-FLG-NAME   TO
025900             MAP-FLG-NAME OF WK-C-MKTMAP-1
026000         MOVE WK-C-SCRUB-META-NAME  TO
026100             MAP-META-NAME OF WK-C-MKTMAP-1
026200         WRITE WK-C-MKTMAP-1
026300         IF WK-C-SUCCESSFUL
026400             ADD 1                  TO WK-N-CREATED-COUNT
026500         ELSE
026600             DISPLAY "MKTVMAP - WRITE ERROR - MKTMAP"
026700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800         END-IF
026900     END-IF.
027000 D199-MAINTAIN-MKTMAP-EX.
027100     EXIT.
027200
027300*----------------------------------------------------------------*
027400*                   PROGRAM SUBROUTINE
027500*----------------------------------------------------------------*
027600 Y900-ABNORMAL-TERMINATION.
027700     PERFORM Z000-END-PROGRAM-ROUTINE
027800         THRU Z999-END-PROGRAM-ROUTINE-EX.
027900     GOBACK.
028000
028100 Z000-END-PROGRAM-ROUTINE.
028200     DISPLAY "MKTVMAP - RECORDS READ    - " WK-N-REC-COUNT.
028300     DISPLAY "MKTVMAP - ROWS SKIPPED    - " WK-N-SKIPPED-COUNT.
028400     DISPLAY "MKTVMAP - ROWS CREATED    - " WK-N-CREATED-COUNT.
028500     DISPLAY "MKTVMAP - ROWS UPDATED    - " WK-N-UPDATED-COUNT.
028600     CLOSE MKTMAPI.
028700     IF NOT WK-C-SUCCESSFUL
028800         DISPLAY "MKTVMAP - CLOSE FILE ERROR - MKTMAPI"
028900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029000     END-IF.
029100     CLOSE MKTMAP.
029200     IF NOT WK-C-SUCCESSFUL
029300         DISPLAY "MKTVMAP - CLOSE FILE ERROR - MKTMAP"
029400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500     END-IF.
029600 Z999-END-PROGRAM-ROUTINE-EX.
029700     EXIT.
029800
029900******************************************************************
030000*************** END OF PROGRAM SOURCE - MKTVMAP *****************
030100******************************************************************
