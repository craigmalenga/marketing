000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTPRX.
000500 AUTHOR.         R RAO.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   17 APR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY A FREE
001200*               TEXT PRODUCT DESCRIPTION INTO A CANONICAL
001300*               PRODUCT NAME, BY KEYWORD.  NAMED SOFA MODELS
001400*               ARE CHECKED AHEAD OF THE GENERIC SOFA CLASS.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MKT0011 RRAO22 17/04/1990 - INITIAL VERSION                     MKT0011 
002000* MKT0011 RRAO22 17/04/1990 - SIX SOFA MODELS, GENERIC CLASS      MKT0011 
002100*                             TABLE LOADED                        MKT0011 
002200* MKT0024 TWONG4 09/09/1994 - REQ MKT0024 - ADDED NINJA AND       MKT0024 
002300*                             AIR FRYER CLASSES                   MKT0024 
002400* MKT9901 RRAO22 22/10/1998 - Y2K CHECK - NO DATE FIELDS IN THIS  MKT9901 
002500*                             ROUTINE, NO CHANGE REQUIRED         MKT9901 
002600* MKT0041 SDEV01 11/06/2001 - REQ MKT0041 - KITCHEN BUNDLE AND    MKT0041
002700*                             DINING SET CLASSES ADDED            MKT0041
002710* MKT0052 RRAO22 08/03/2009 - REQ MKT0052 - ADDED SINGLE-FIELD    MKT0052
002720*                             DUMP VIEW OF THE WORK COUNTERS      MKT0052
002730*                             FOR THE KEYWORD-SCAN TRACE UTIL     MKT0052
002800*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100 EJECT
004200***************
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600*************************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                      PIC X(24)  VALUE
005000     "** PROGRAM MKTPRX    **".
005100
005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005300 01  WK-C-COMMON.
005400     COPY MKTCMWS.
005500
005600* MKT0011 - NAMED SOFA MODELS, CHECKED AHEAD OF THE GENERIC
005700*           SOFA CLASS BELOW.  EACH ENTRY IS KEYWORD(15)
005800*           KEYWORD-LEN(02) PRODUCT-NAME(20)
005900 01  WK-C-SOFA-MODELS.
006000     10  FILLER            PIC X(37) VALUE
006100         "ALDIS          05Sofa - Aldis        ".
006200     10  FILLER            PIC X(37) VALUE
006300         "KYLE           04Sofa - Kyle         ".
006400     10  FILLER            PIC X(37) VALUE
006500         "HAMILTON       08Sofa - Hamilton     ".
006600     10  FILLER            PIC X(37) VALUE
006700         "LAWSON         06Sofa - Lawson       ".
006800     10  FILLER            PIC X(37) VALUE
006900         "LUCY           04Sofa - Lucy         ".
007000     10  FILLER            PIC X(37) VALUE
007100         "ROMA           04Sofa - Roma         ".
007200 01  WK-C-SOFA-TABLE REDEFINES WK-C-SOFA-MODELS.
007300     05  WK-C-SOFA-ENTRY OCCURS 6 TIMES.
007400         10  WK-C-SOFA-KEY      PIC X(15).
007500         10  WK-C-SOFA-KEYLEN   PIC 9(02).
007600         10  WK-C-SOFA-PRODUCT  PIC X(20).
007700
007800* MKT0011 - GENERIC CLASSES, TESTED IN THE FIXED ORDER BELOW.
007900*           THE FIRST KEYWORD HIT WINS.
008000* MKT0024 - NINJA AND AIR FRYER ROWS ADDED
008100* MKT0041 - KITCHEN BUNDLE AND DINING SET ROWS ADDED
008200 01  WK-C-GENERIC-CLASSES.
008300     10  FILLER            PIC X(37) VALUE
008400         "SOFA           04Sofa - other        ".
008500     10  FILLER            PIC X(37) VALUE
008600         "RATTAN         06Rattan              ".
008700     10  FILLER            PIC X(37) VALUE
008800         "BED            03Bed                 ".
008900     10  FILLER            PIC X(37) VALUE
009000         "MATTRESS       08Bed                 ".
009100     10  FILLER            PIC X(37) VALUE
009200         "DIVAN          05Bed                 ".
009300     10  FILLER            PIC X(37) VALUE
009400         "COOKER         06Cooker              ".
009500     10  FILLER            PIC X(37) VALUE
009600         "OVEN           04Cooker              ".
009700     10  FILLER            PIC X(37) VALUE
009800         "HOB            03Cooker              ".
009900     10  FILLER            PIC X(37) VALUE
010000         "FRIDGE         06Fridge freezer      ".
010100     10  FILLER            PIC X(37) VALUE
010200         "FREEZER        07Fridge freezer      ".
010300     10  FILLER            PIC X(37) VALUE
010400         "TV             02TV                  ".
010500     10  FILLER            PIC X(37) VALUE
010600         "TELEVISION     10TV                  ".
010700     10  FILLER            PIC X(37) VALUE
010800         "CONSOLE        07Console             ".
010900     10  FILLER            PIC X(37) VALUE
011000         "PLAYSTATION    11Console             ".
011100     10  FILLER            PIC X(37) VALUE
011200         "XBOX           04Console             ".
011300     10  FILLER            PIC X(37) VALUE
011400         "NINTENDO       08Console             ".
011500     10  FILLER            PIC X(37) VALUE
011600         "HOT TUB        07Hot tub             ".
011700     10  FILLER            PIC X(37) VALUE
011800         "SPA            03Hot tub             ".
011900     10  FILLER            PIC X(37) VALUE
012000         "WASHER         06Washer dryer        ".
012100     10  FILLER            PIC X(37) VALUE
012200         "WASHING MACHINE15Washer dryer        ".
012300     10  FILLER            PIC X(37) VALUE
012400         "DRYER          05Washer dryer        ".
012500     10  FILLER            PIC X(37) VALUE
012600         "VACUUM         06Vacuum              ".
012700     10  FILLER            PIC X(37) VALUE
012800         "HOOVER         06Vacuum              ".
012900     10  FILLER            PIC X(37) VALUE
013000         "DYSON          05Vacuum              ".
013100     10  FILLER            PIC X(37) VALUE
013200         "NINJA          05Ninja products      ".
013300     10  FILLER            PIC X(37) VALUE
013400         "LAPTOP         06Laptop              ".
013500     10  FILLER            PIC X(37) VALUE
013600         "NOTEBOOK       08Laptop              ".
013700     10  FILLER            PIC X(37) VALUE
013800         "MACBOOK        07Laptop              ".
013900     10  FILLER            PIC X(37) VALUE
014000         "BBQ            03BBQ                 ".
014100     10  FILLER            PIC X(37) VALUE
014200         "BARBECUE       08BBQ                 ".
014300     10  FILLER            PIC X(37) VALUE
014400         "GRILL          05BBQ                 ".
014500     10  FILLER            PIC X(37) VALUE
014600         "AIR FRYER      09Air fryer           ".
014700     10  FILLER            PIC X(37) VALUE
014800         "AIRFRYER       08Air fryer           ".
014900     10  FILLER            PIC X(37) VALUE
015000         "MICROWAVE      09Microwave           ".
015100     10  FILLER            PIC X(37) VALUE
015200         "DISHWASHER     10Dish washer         ".
015300     10  FILLER            PIC X(37) VALUE
015400         "DISH WASHER    11Dish washer         ".
015500     10  FILLER            PIC X(37) VALUE
015600         "KITCHEN BUNDLE 14Kitchen Bundle      ".
015700     10  FILLER            PIC X(37) VALUE
015800         "KITCHEN SET    11Kitchen Bundle      ".
015900     10  FILLER            PIC X(37) VALUE
016000         "DINING         06Dining set          ".
016100     10  FILLER            PIC X(37) VALUE
016200         "TABLE          05Dining set          ".
016300     10  FILLER            PIC X(37) VALUE
016400         "CHAIRS         06Dining set          ".
016500 01  WK-C-GENERIC-TABLE REDEFINES WK-C-GENERIC-CLASSES.
016600     05  WK-C-GENERIC-ENTRY OCCURS 41 TIMES.
016700         10  WK-C-GENERIC-KEY      PIC X(15).
016800         10  WK-C-GENERIC-KEYLEN   PIC 9(02).
016900         10  WK-C-GENERIC-PRODUCT  PIC X(20).
017000
017100 01  WK-X-WORK-AREA.
017200     05  WK-X-DESC-UC            PIC X(100).
017300     05  WK-X-TEST-KEY           PIC X(15).
017400     05  WK-X-TEST-FOUND         PIC X(01).
017500         88  WK-X-FOUND                VALUE "Y".
017600         88  WK-X-NOT-FOUND             VALUE "N".
017700     05  WK-X-BLANK-FLAG         PIC X(01).
017800         88  WK-X-DESC-IS-BLANK         VALUE "Y".
017900         88  WK-X-DESC-NOT-BLANK        VALUE "N".
017950     05  FILLER                  PIC X(02).
018000
018100 01  WK-N-WORK-AREA.
018200     05  WK-N-DESC-LEN           PIC S9(03)  COMP-3 VALUE ZERO.
018300     05  WK-N-KEY-LEN            PIC S9(03)  COMP-3 VALUE ZERO.
018400     05  WK-N-LIMIT              PIC S9(03)  COMP-3 VALUE ZERO.
018500     05  WK-N-SUB                PIC S9(03)  COMP-3 VALUE ZERO.
018600     05  WK-N-TAB-SUB            PIC S9(03)  COMP-3 VALUE ZERO.
018650     05  FILLER                  PIC X(02).
018700
018710* MKT0052 - SINGLE-FIELD DUMP VIEW OF THE WORK COUNTERS, FOR THE
018720*           NEW KEYWORD-SCAN TRACE UTILITY
018730 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
018740     05  WK-N-WORK-AREA-WHOLE    PIC X(12).
018750
018800 EJECT
018900 LINKAGE SECTION.
019000*****************
019100     COPY PRX.
019200 EJECT
019300**************************************************
019400 PROCEDURE DIVISION USING WK-C-PRX-RECORD.
019500**************************************************
019600 MAIN-MODULE.
019700     PERFORM A000-INITIALISE
019800         THRU A099-INITIALISE-EX.
019900     IF WK-X-DESC-NOT-BLANK
020000         PERFORM B000-CHECK-SOFA-MODELS
020100             THRU B099-CHECK-SOFA-MODELS-EX
020200         IF NOT WK-C-PRX-FOUND
020300             PERFORM C000-CHECK-GENERIC-CLASS
020400                 THRU C099-CHECK-GENERIC-CLASS-EX
020500         END-IF
020600         IF NOT WK-C-PRX-FOUND
020700             MOVE "Other"            TO WK-C-PRX-PRODUCT
020800         END-IF
020900     END-IF.
021000     GOBACK.
021100
021200*----------------------------------------------------------------*
021300 A000-INITIALISE.
021400*----------------------------------------------------------------*
021500     MOVE SPACES                  TO WK-C-PRX-PRODUCT.
021600     SET WK-C-PRX-NOT-FOUND        TO TRUE.
021700     MOVE SPACES                  TO WK-X-DESC-UC.
021800     IF WK-C-PRX-DESC = SPACES
021900         SET WK-X-DESC-IS-BLANK    TO TRUE
022000         MOVE ZERO                 TO WK-N-DESC-LEN
022100     ELSE
022200         SET WK-X-DESC-NOT-BLANK   TO TRUE
022300         MOVE 100                  TO WK-N-DESC-LEN
022400         MOVE WK-C-PRX-DESC         TO WK-X-DESC-UC
022500         INSPECT WK-X-DESC-UC CONVERTING
022600             "abcdefghijklmnopqrstuvwxyz"
022700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
022800     END-IF.
022900 A099-INITIALISE-EX.
023000     EXIT.
023100
023200*----------------------------------------------------------------*
023300* NAMED SOFA MODELS TAKE PRECEDENCE OVER THE GENERIC SOFA CLASS.
023400*----------------------------------------------------------------*
023500 B000-CHECK-SOFA-MODELS.
023600*----------------------------------------------------------------*
023700     PERFORM B100-CHECK-ONE-SOFA-MODEL
023800         THRU B199-CHECK-ONE-SOFA-MODEL-EX
023900         VARYING WK-N-TAB-SUB FROM 1 BY 1
024000             UNTIL WK-N-TAB-SUB > 6
024100             OR WK-C-PRX-FOUND.
024200 B099-CHECK-SOFA-MODELS-EX.
024300     EXIT.
024400
024500*----------------------------------------------------------------*
024600 B100-CHECK-ONE-SOFA-MODEL.
024700*----------------------------------------------------------------*
024800     MOVE WK-C-SOFA-KEY(WK-N-TAB-SUB)     TO WK-X-TEST-KEY.
024900     MOVE WK-C-SOFA-KEYLEN(WK-N-TAB-SUB)  TO WK-N-KEY-LEN.
025000     PERFORM D000-SCAN-FOR-KEYWORD
025100         THRU D099-SCAN-FOR-KEYWORD-EX.
025200     IF WK-X-FOUND
025300         MOVE WK-C-SOFA-PRODUCT(WK-N-TAB-SUB) TO WK-C-PRX-PRODUCT
025400         SET WK-C-PRX-FOUND          TO TRUE
025500     END-IF.
025600 B199-CHECK-ONE-SOFA-MODEL-EX.
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000* MKT0024/41 - GENERIC CLASSES, FIRST HIT IN TABLE ORDER WINS.
026100*----------------------------------------------------------------*
026200 C000-CHECK-GENERIC-CLASS.
026300*----------------------------------------------------------------*
026400     PERFORM C100-CHECK-ONE-GENERIC-CLASS
026500         THRU C199-CHECK-ONE-GENERIC-CLASS-EX
026600         VARYING WK-N-TAB-SUB FROM 1 BY 1
026700             UNTIL WK-N-TAB-SUB > 41
026800             OR WK-C-PRX-FOUND.
026900 C099-CHECK-GENERIC-CLASS-EX.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300 C100-CHECK-ONE-GENERIC-CLASS.
027400*----------------------------------------------------------------*
027500     MOVE WK-C-GENERIC-KEY(WK-N-TAB-SUB)     TO WK-X-TEST-KEY.
027600     MOVE WK-C-GENERIC-KEYLEN(WK-N-TAB-SUB)  TO WK-N-KEY-LEN.
027700     PERFORM D000-SCAN-FOR-KEYWORD
027800         THRU D099-SCAN-FOR-KEYWORD-EX.
027900     IF WK-X-FOUND
028000         MOVE WK-C-GENERIC-PRODUCT(WK-N-TAB-SUB) TO
028100             WK-C-PRX-PRODUCT
028200         SET WK-C-PRX-FOUND          TO TRUE
028300     END-IF.
028400 C199-CHECK-ONE-GENERIC-CLASS-EX.
028500     EXIT.
028600
028700*----------------------------------------------------------------*
028800* CASE-INSENSITIVE SUBSTRING SCAN - WK-X-TEST-KEY/WK-N-KEY-LEN IN,
028900* WK-X-TEST-FOUND OUT.  WORKS LEFT TO RIGHT OVER WK-X-DESC-UC.
029000*----------------------------------------------------------------*
029100 D000-SCAN-FOR-KEYWORD.
029200*----------------------------------------------------------------*
029300     SET WK-X-NOT-FOUND           TO TRUE.
029400     COMPUTE WK-N-LIMIT = WK-N-DESC-LEN - WK-N-KEY-LEN + 1.
029500     IF WK-N-LIMIT < 1
029600         GO TO D099-SCAN-FOR-KEYWORD-EX
029700     END-IF.
029800     PERFORM D100-SCAN-ONE-POSITION
029900         THRU D199-SCAN-ONE-POSITION-EX
030000         VARYING WK-N-SUB FROM 1 BY 1
030100             UNTIL WK-N-SUB > WK-N-LIMIT
030200             OR WK-X-FOUND.
030300 D099-SCAN-FOR-KEYWORD-EX.
030400     EXIT.
030500
030600*----------------------------------------------------------------*
030700 D100-SCAN-ONE-POSITION.
030800*----------------------------------------------------------------*
030900     IF WK-X-DESC-UC(WK-N-SUB:WK-N-KEY-LEN) =
031000                     WK-X-TEST-KEY(1:WK-N-KEY-LEN)
031100         SET WK-X-FOUND            TO TRUE
031200     END-IF.
031300 D199-SCAN-ONE-POSITION-EX.
031400     EXIT.
031500
031600******************************************************************
031700*************** END OF PROGRAM SOURCE - MKTPRX ******************
031800******************************************************************
