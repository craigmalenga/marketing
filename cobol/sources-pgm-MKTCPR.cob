000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTCPR.
000500 AUTHOR.         T WONG.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   02 OCT 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CREDIT PERFORMANCE BY PRODUCT REPORT.  JOINS THE
001200*               ENQUIRY MASTER AND THE APPLICATION MASTER BY LEAD
001300*               ID/REFERENCE, GROUPS BY PRODUCT AND PRINTS THE
001400*               FUNNEL (ENQUIRY/APPLICATION/PROCESSED/APPROVED)
001500*               WITH A GRAND-TOTAL CONTROL LINE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MKT0009 TWONG4 02/10/1989 - INITIAL VERSION                     MKT0009 
002100* MKT9908 TWONG4 19/11/1998 - Y2K CHECK - DATES HELD AS 8/14-DIGITMKT9908 
002200*                             NUMERIC FIELDS, NO CHANGE REQUIRED  MKT9908 
002300* MKT0044 RRAO22 04/03/2006 - REQ MKT0044 - WIDEN THE PRODUCT AND MKT0044 
002400*                             REFERENCE TABLES FOR THE BUSIER     MKT0044 
002500*                             MONTH-END RUNS                      MKT0044 
002600*----------------------------------------------------------------*
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MKTENQ ASSIGN TO DATABASE-MKTENQ
004000            ORGANIZATION      IS INDEXED
004100            ACCESS MODE       IS SEQUENTIAL
004200            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400
004500     SELECT MKTAPP ASSIGN TO DATABASE-MKTAPP
004600            ORGANIZATION      IS INDEXED
004700            ACCESS MODE       IS SEQUENTIAL
004800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000
005100     SELECT MKTCPR ASSIGN TO DATABASE-MKTCPR
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000*************************
006100 FD  MKTENQ
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS WK-C-MKTENQ.
006400 01  WK-C-MKTENQ.
006500     COPY DDS-ALL-FORMATS OF MKTENQ.
006600 01  WK-C-MKTENQ-1.
006700     COPY MKTENQ.
006800
006900 FD  MKTAPP
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS WK-C-MKTAPP.
007200 01  WK-C-MKTAPP.
007300     COPY DDS-ALL-FORMATS OF MKTAPP.
007400 01  WK-C-MKTAPP-1.
007500     COPY MKTAPP.
007600
007700 FD  MKTCPR
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-MKTCPR.
008000 01  WK-C-MKTCPR.
008100     COPY DDS-ALL-FORMATS OF MKTCPR.
008200 01  WK-C-MKTCPR-1.
008300     COPY MKTCPR.
008400
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                      PIC X(24)  VALUE
008800     "** PROGRAM MKTCPR   **".
008900
009000* ------------------ PROGRAM WORKING STORAGE -------------------*
009100 01  WK-C-COMMON.
009200     COPY MKTCMWS.
009300
009400 01  WK-C-SWITCHES.
009500     05  WK-C-EOF-MKTENQ         PIC X(01) VALUE "N".
009600         88  WK-C-EOF-MKTENQ-YES       VALUE "Y".
009700     05  WK-C-EOF-MKTAPP         PIC X(01) VALUE "N".
009800         88  WK-C-EOF-MKTAPP-YES       VALUE "Y".
009900     05  WK-C-PRODUCT-FLAG       PIC X(01) VALUE "N".
010000         88  WK-C-PRODUCT-ON-TABLE     VALUE "Y".
010100         88  WK-C-PRODUCT-NOT-ON-TABLE VALUE "N".
010200     05  WK-C-REF-FLAG           PIC X(01) VALUE "N".
010300         88  WK-C-REF-ON-TABLE         VALUE "Y".
010400         88  WK-C-REF-NOT-ON-TABLE     VALUE "N".
010500     05  WK-C-STM-FLAG           PIC X(01) VALUE "N".
010600         88  WK-C-STM-ON-TABLE         VALUE "Y".
010700         88  WK-C-STM-NOT-ON-TABLE     VALUE "N".
010800     05  WK-C-DATE-RANGE-FLAG    PIC X(01) VALUE "Y".
010900         88  WK-C-IN-DATE-RANGE        VALUE "Y".
011000         88  WK-C-NOT-IN-DATE-RANGE    VALUE "N".
011100     05  FILLER                  PIC X(02).
011200
011300 01  WK-C-SWITCHES-R REDEFINES WK-C-SWITCHES.
011400     05  WK-C-SWITCHES-X          PIC X(08).
011500
011600* MKT0009 - OPTIONAL SELECTION RANGE.  ZERO/ALL-NINES MEANS "NO
011700*           FILTER" UNTIL A PARAMETER-CARD INTERFACE IS BUILT
011800 01  WK-C-DATE-RANGE.
011900     05  WK-C-DATE-FROM          PIC 9(08) VALUE ZERO.
012000     05  WK-C-DATE-TO            PIC 9(08) VALUE 99999999.
012100     05  FILLER                  PIC X(04).
012200
012300 01  WK-C-DATE-RANGE-R REDEFINES WK-C-DATE-RANGE.
012400     05  WK-C-DATE-RANGE-X        PIC X(20).
012500
012600 01  WK-C-ENQ-DATE-8               PIC 9(08) VALUE ZERO.
012700 01  WK-C-ENQ-DATE-8-R REDEFINES WK-C-ENQ-DATE-8.
012800     05  WK-C-ENQ-DATE-8-CCYY      PIC 9(04).
012900     05  WK-C-ENQ-DATE-8-MM        PIC 9(02).
013000     05  WK-C-ENQ-DATE-8-DD        PIC 9(02).
013100
013200* MKT0009 - PER-PRODUCT FUNNEL TABLE, BUILT FROM THE ENQUIRY PASS
013300*           AND TOPPED UP FROM THE APPLICATION-JOIN PASS
013400 01  WK-C-PRODUCT-TABLE-AREA.
013500     05  WK-C-PRODUCT-ENTRY OCCURS 30 TIMES.
013600         10  WK-C-PROD-NAME       PIC X(20).
013700         10  WK-N-PROD-ENQ-COUNT  PIC S9(07)    COMP-3.
013800         10  WK-N-PROD-ENQ-VALUE  PIC S9(09)V99 COMP-3.
013900         10  WK-N-PROD-APP-COUNT  PIC S9(07)    COMP-3.
014000         10  WK-N-PROD-APP-VALUE  PIC S9(09)V99 COMP-3.
014100         10  WK-N-PROD-PROC-COUNT PIC S9(07)    COMP-3.
014200         10  WK-N-PROD-PROC-VALUE PIC S9(09)V99 COMP-3.
014300         10  WK-N-PROD-APPR-COUNT PIC S9(07)    COMP-3.
014400         10  WK-N-PROD-APPR-VALUE PIC S9(09)V99 COMP-3.
014450         10  FILLER               PIC X(02).
014500
014600 01  WK-C-PRODUCT-TABLE-R REDEFINES WK-C-PRODUCT-TABLE-AREA.
014700     05  WK-C-PRODUCT-TABLE-X     PIC X(1860).
014800
014900 01  WK-C-PRODUCT-SWAP-AREA       PIC X(62).
015000
015100 77  WK-N-PRODUCT-COUNT           PIC S9(03) COMP-3 VALUE ZERO.
015200 77  WK-N-PRODUCT-SUB             PIC S9(03) COMP-3 VALUE ZERO.
015300 77  WK-N-PRODUCT-SUB2            PIC S9(03) COMP-3 VALUE ZERO.
015400
015500* MKT0044 - REFERENCE-TO-PRODUCT TABLE, LOADED FROM THE ENQUIRY
015600*           MASTER SO THE APPLICATION PASS CAN RESOLVE THE PRODUCT
015700*           AND STATUS FOR EACH LEAD ID WITHOUT A SECOND FILE PASS
015800 01  WK-C-REF-TABLE-AREA.
015900     05  WK-C-REF-ENTRY OCCURS 1000 TIMES.
016000         10  WK-C-REF-KEY         PIC X(10).
016100         10  WK-C-REF-PRODUCT     PIC X(20).
016200         10  WK-C-REF-STATUS      PIC X(50).
016250         10  FILLER               PIC X(02).
016300
016400 01  WK-C-REF-TABLE-R REDEFINES WK-C-REF-TABLE-AREA.
016500     05  WK-C-REF-TABLE-X         PIC X(82000).
016600
016700 77  WK-N-REF-COUNT                PIC S9(05) COMP-3 VALUE ZERO.
016800 77  WK-N-REF-SUB                  PIC S9(05) COMP-3 VALUE ZERO.
016900
017000 01  WK-C-STATUS-TABLE.
017100     COPY MKTSTM.
017200
017300 77  WK-N-STM-SUB                  PIC S9(03) COMP-3 VALUE ZERO.
017400
017500* MKT0009 - RUNNING GRAND TOTALS, ACCUMULATED ALONGSIDE THE
017600*           PER-PRODUCT FIGURES SO THE TOTAL LINE NEVER HAS TO
017700*           RE-ADD THE WHOLE TABLE
017800 01  WK-N-GRAND-TOTAL-AREA.
017900     05  WK-N-TOTAL-ENQ-COUNT     PIC S9(07)    COMP-3 VALUE ZERO.
018000     05  WK-N-TOTAL-ENQ-VALUE     PIC S9(09)V99 COMP-3 VALUE ZERO.
018100     05  WK-N-TOTAL-APP-COUNT     PIC S9(07)    COMP-3 VALUE ZERO.
018200     05  WK-N-TOTAL-APP-VALUE     PIC S9(09)V99 COMP-3 VALUE ZERO.
018300     05  WK-N-TOTAL-PROC-COUNT    PIC S9(07)    COMP-3 VALUE ZERO.
018400     05  WK-N-TOTAL-PROC-VALUE    PIC S9(09)V99 COMP-3 VALUE ZERO.
018500     05  WK-N-TOTAL-APPR-COUNT    PIC S9(07)    COMP-3 VALUE ZERO.
018600     05  WK-N-TOTAL-APPR-VALUE    PIC S9(09)V99 COMP-3 VALUE ZERO.
018650     05  FILLER                   PIC X(02).
018700
018800 01  WK-N-GRAND-TOTAL-AREA-R REDEFINES WK-N-GRAND-TOTAL-AREA.
018900     05  WK-N-GRAND-TOTAL-AREA-X  PIC X(42).
019000
019100 EJECT
019200 PROCEDURE DIVISION.
019300**************************************************
019400 MAIN-MODULE.
019500     PERFORM A000-OPEN-FILES
019600         THRU A099-OPEN-FILES-EX.
019700     PERFORM B100-READ-MKTENQ
019800         THRU B199-READ-MKTENQ-EX.
019900     PERFORM B000-LOAD-ENQUIRY
020000         THRU B999-LOAD-ENQUIRY-EX
020100         UNTIL WK-C-EOF-MKTENQ-YES.
020200     PERFORM C100-READ-MKTAPP
020300         THRU C199-READ-MKTAPP-EX.
020400     PERFORM C000-JOIN-APPLICATION
020500         THRU C999-JOIN-APPLICATION-EX
020600         UNTIL WK-C-EOF-MKTAPP-YES.
020700     PERFORM D000-PRINT-REPORT
020800         THRU D999-PRINT-REPORT-EX.
020900     PERFORM Z000-END-PROGRAM-ROUTINE
021000         THRU Z999-END-PROGRAM-ROUTINE-EX.
021100     GOBACK.
021200
021300*----------------------------------------------------------------*
021400 A000-OPEN-FILES.
021500*----------------------------------------------------------------*
021600     OPEN INPUT MKTENQ.
021700     IF NOT WK-C-SUCCESSFUL
021800         DISPLAY "MKTCPR - OPEN FILE ERROR - MKTENQ"
021900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000         GO TO Y900-ABNORMAL-TERMINATION
022100     END-IF.
022200
022300     OPEN INPUT MKTAPP.
022400     IF NOT WK-C-SUCCESSFUL
022500         DISPLAY "MKTCPR - OPEN FILE ERROR - MKTAPP"
022600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700         GO TO Y900-ABNORMAL-TERMINATION
022800     END-IF.
022900
023000     OPEN OUTPUT MKTCPR.
023100     IF NOT WK-C-SUCCESSFUL
023200         DISPLAY "MKTCPR - OPEN FILE ERROR - MKTCPR"
023300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400         GO TO Y900-ABNORMAL-TERMINATION
023500     END-IF.
023600 A099-OPEN-FILES-EX.
023700     EXIT.
023800
023900*----------------------------------------------------------------*
024000 B100-READ-MKTENQ.
024100*----------------------------------------------------------------*
024200     READ MKTENQ NEXT
024300         AT END
024400             MOVE "Y"               TO WK-C-EOF-MKTENQ
024500             GO TO B199-READ-MKTENQ-EX
024600     END-READ.
024700     ADD 1                          TO WK-N-REC-COUNT.
024800 B199-READ-MKTENQ-EX.
024900     EXIT.
025000
025100*----------------------------------------------------------------*
025200 B000-LOAD-ENQUIRY.
025300*----------------------------------------------------------------*
025400     PERFORM B205-CHECK-DATE-RANGE
025500         THRU B209-CHECK-DATE-RANGE-EX.
025600     IF WK-C-IN-DATE-RANGE
025700         AND ENQ-PRODUCT-NAME OF WK-C-MKTENQ-1 NOT = SPACES
025800         PERFORM B200-ACCUMULATE-PRODUCT
025900             THRU B299-ACCUMULATE-PRODUCT-EX
026000         PERFORM B300-STORE-REFERENCE
026100             THRU B399-STORE-REFERENCE-EX
026200     END-IF.
026300     PERFORM B100-READ-MKTENQ
026400         THRU B199-READ-MKTENQ-EX.
026500 B999-LOAD-ENQUIRY-EX.
026600     EXIT.
026700
026800*----------------------------------------------------------------*
026900* MKT0009 - OPTIONAL DATE-RANGE FILTER.  WK-C-DATE-FROM/TO DEFAULT
027000*           TO "NO FILTER" SO THE REPORT RUNS UNRESTRICTED UNTIL A
027100*           PARAMETER CARD IS ADDED TO OVERRIDE THEM
027200*----------------------------------------------------------------*
027300 B205-CHECK-DATE-RANGE.
027400*----------------------------------------------------------------*
027500     SET WK-C-IN-DATE-RANGE         TO TRUE.
027600     MOVE ENQ-RECEIVED-CCYY OF WK-C-MKTENQ-1 TO
027700         WK-C-ENQ-DATE-8-CCYY.
027800     MOVE ENQ-RECEIVED-MM OF WK-C-MKTENQ-1 TO WK-C-ENQ-DATE-8-MM.
027900     MOVE ENQ-RECEIVED-DD OF WK-C-MKTENQ-1 TO WK-C-ENQ-DATE-8-DD.
028000     IF WK-C-ENQ-DATE-8 < WK-C-DATE-FROM
028100         OR WK-C-ENQ-DATE-8 > WK-C-DATE-TO
028200         SET WK-C-NOT-IN-DATE-RANGE TO TRUE
028300     END-IF.
028400 B209-CHECK-DATE-RANGE-EX.
028500     EXIT.
028600
028700*----------------------------------------------------------------*
028800 B200-ACCUMULATE-PRODUCT.
028900*----------------------------------------------------------------*
029000     PERFORM B210-FIND-OR-ADD-PRODUCT
029100         THRU B219-FIND-OR-ADD-PRODUCT-EX.
029200     ADD 1 TO WK-N-PROD-ENQ-COUNT (WK-N-PRODUCT-SUB).
029300     ADD ENQ-SALE-VALUE OF WK-C-MKTENQ-1 TO
029400         WK-N-PROD-ENQ-VALUE (WK-N-PRODUCT-SUB).
029500     ADD 1                          TO WK-N-TOTAL-ENQ-COUNT.
029600     ADD ENQ-SALE-VALUE OF WK-C-MKTENQ-1 TO WK-N-TOTAL-ENQ-VALUE.
029700 B299-ACCUMULATE-PRODUCT-EX.
029800     EXIT.
029900
030000*----------------------------------------------------------------*
030100* MKT0009 - LOOKS UP WK-C-PROD-NAME BY ENQ-PRODUCT-NAME; IF NOT ON
030200*           THE TABLE A NEW SLOT IS ADDED.  WK-N-PRODUCT-SUB IS
030300*           LEFT POINTING AT THE MATCHING OR NEW SLOT ON RETURN.
030400*           (THE SEARCH LOOP LEAVES THE SUBSCRIPT ONE PAST THE
030500*           MATCH, SO A FOUND HIT IS STEPPED BACK BY ONE BELOW.)
030600*----------------------------------------------------------------*
030700 B210-FIND-OR-ADD-PRODUCT.
030800*----------------------------------------------------------------*
030900     SET WK-C-PRODUCT-NOT-ON-TABLE  TO TRUE.
031000     MOVE ZERO                      TO WK-N-PRODUCT-SUB.
031100     PERFORM B211-SEARCH-PRODUCT
031200         THRU B211-SEARCH-PRODUCT-EX
031300         VARYING WK-N-PRODUCT-SUB FROM 1 BY 1
031400         UNTIL WK-N-PRODUCT-SUB > WK-N-PRODUCT-COUNT
031500         OR WK-C-PRODUCT-ON-TABLE.
031600     IF WK-C-PRODUCT-ON-TABLE
031700         SUBTRACT 1                 FROM WK-N-PRODUCT-SUB
031800     ELSE
031900         IF WK-N-PRODUCT-COUNT < 30
032000             ADD 1                  TO WK-N-PRODUCT-COUNT
032100             MOVE WK-N-PRODUCT-COUNT TO WK-N-PRODUCT-SUB
032200             MOVE ENQ-PRODUCT-NAME OF WK-C-MKTENQ-1 TO
032300                 WK-C-PROD-NAME (WK-N-PRODUCT-SUB)
032400         END-IF
032500     END-IF.
032600 B219-FIND-OR-ADD-PRODUCT-EX.
032700     EXIT.
032800
032900 B211-SEARCH-PRODUCT.
033000     IF WK-C-PROD-NAME (WK-N-PRODUCT-SUB)
033100             = ENQ-PRODUCT-NAME OF WK-C-MKTENQ-1
033200         SET WK-C-PRODUCT-ON-TABLE  TO TRUE
033300     END-IF.
033400 B211-SEARCH-PRODUCT-EX.
033500     EXIT.
033600
033700*----------------------------------------------------------------*
033800* MKT0044 - ONE ROW PER ENQUIRY REFERENCE, FOR THE APPLICATION
033900*           JOIN PASS BELOW
034000*----------------------------------------------------------------*
034100 B300-STORE-REFERENCE.
034200*----------------------------------------------------------------*
034300     IF WK-N-REF-COUNT < 1000
034400         ADD 1                      TO WK-N-REF-COUNT
034500         MOVE ENQ-REFERENCE OF WK-C-MKTENQ-1 TO
034600             WK-C-REF-KEY (WK-N-REF-COUNT)
034700         MOVE ENQ-PRODUCT-NAME OF WK-C-MKTENQ-1 TO
034800             WK-C-REF-PRODUCT (WK-N-REF-COUNT)
034900         MOVE ENQ-STATUS OF WK-C-MKTENQ-1 TO
035000             WK-C-REF-STATUS (WK-N-REF-COUNT)
035100     END-IF.
035200 B399-STORE-REFERENCE-EX.
035300     EXIT.
035400
035500*----------------------------------------------------------------*
035600 C100-READ-MKTAPP.
035700*----------------------------------------------------------------*
035800     READ MKTAPP NEXT
035900         AT END
036000             MOVE "Y"               TO WK-C-EOF-MKTAPP
036100             GO TO C199-READ-MKTAPP-EX
036200     END-READ.
036300 C199-READ-MKTAPP-EX.
036400     EXIT.
036500
036600*----------------------------------------------------------------*
036700 C000-JOIN-APPLICATION.
036800*----------------------------------------------------------------*
036900     PERFORM C200-FIND-REFERENCE
037000         THRU C299-FIND-REFERENCE-EX.
037100     IF WK-C-REF-ON-TABLE
037200         PERFORM C300-ACCUMULATE-APPLICATION
037300             THRU C399-ACCUMULATE-APPLICATION-EX
037400     END-IF.
037500     PERFORM C100-READ-MKTAPP
037600         THRU C199-READ-MKTAPP-EX.
037700 C999-JOIN-APPLICATION-EX.
037800     EXIT.
037900
038000*----------------------------------------------------------------*
038100 C200-FIND-REFERENCE.
038200*----------------------------------------------------------------*
038300     SET WK-C-REF-NOT-ON-TABLE      TO TRUE.
038400     MOVE ZERO                      TO WK-N-REF-SUB.
038500     PERFORM C210-SEARCH-REFERENCE
038600         THRU C210-SEARCH-REFERENCE-EX
038700         VARYING WK-N-REF-SUB FROM 1 BY 1
038800         UNTIL WK-N-REF-SUB > WK-N-REF-COUNT
038900         OR WK-C-REF-ON-TABLE.
039000     IF WK-C-REF-ON-TABLE
039100         SUBTRACT 1                 FROM WK-N-REF-SUB
039200     END-IF.
039300 C299-FIND-REFERENCE-EX.
039400     EXIT.
039500
039600 C210-SEARCH-REFERENCE.
039700     IF WK-C-REF-KEY (WK-N-REF-SUB) = APP-LEAD-ID OF WK-C-MKTAPP-1
039800         SET WK-C-REF-ON-TABLE      TO TRUE
039900     END-IF.
040000 C210-SEARCH-REFERENCE-EX.
040100     EXIT.
040200
040300*----------------------------------------------------------------*
040400 C300-ACCUMULATE-APPLICATION.
040500*----------------------------------------------------------------*
040600     SET WK-C-PRODUCT-NOT-ON-TABLE  TO TRUE.
040700     MOVE ZERO                      TO WK-N-PRODUCT-SUB.
040800     PERFORM C310-SEARCH-PRODUCT
040900         THRU C310-SEARCH-PRODUCT-EX
041000         VARYING WK-N-PRODUCT-SUB FROM 1 BY 1
041100         UNTIL WK-N-PRODUCT-SUB > WK-N-PRODUCT-COUNT
041200         OR WK-C-PRODUCT-ON-TABLE.
041300     IF WK-C-PRODUCT-NOT-ON-TABLE
041400         GO TO C399-ACCUMULATE-APPLICATION-EX
041500     END-IF.
041600     SUBTRACT 1                     FROM WK-N-PRODUCT-SUB.
041700     ADD 1 TO WK-N-PROD-APP-COUNT (WK-N-PRODUCT-SUB).
041800     ADD APP-LEAD-VALUE OF WK-C-MKTAPP-1 TO
041900         WK-N-PROD-APP-VALUE (WK-N-PRODUCT-SUB).
042000     ADD 1                          TO WK-N-TOTAL-APP-COUNT.
042100     ADD APP-LEAD-VALUE OF WK-C-MKTAPP-1 TO WK-N-TOTAL-APP-VALUE.
042200
042300     PERFORM C400-LOOKUP-STATUS
042400         THRU C499-LOOKUP-STATUS-EX.
042500     IF WK-C-STM-NOT-ON-TABLE
042600         GO TO C399-ACCUMULATE-APPLICATION-EX
042700     END-IF.
042800     IF STM-PROCESSED (WK-N-STM-SUB) = 1
042900         ADD 1 TO WK-N-PROD-PROC-COUNT (WK-N-PRODUCT-SUB)
043000         ADD APP-LEAD-VALUE OF WK-C-MKTAPP-1 TO
043100             WK-N-PROD-PROC-VALUE (WK-N-PRODUCT-SUB)
043200         ADD 1                      TO WK-N-TOTAL-PROC-COUNT
043300         ADD APP-LEAD-VALUE OF WK-C-MKTAPP-1 TO
043400             WK-N-TOTAL-PROC-VALUE
043500     END-IF.
043600     IF STM-APPROVED (WK-N-STM-SUB) = 1
043700         ADD 1 TO WK-N-PROD-APPR-COUNT (WK-N-PRODUCT-SUB)
043800         ADD APP-LEAD-VALUE OF WK-C-MKTAPP-1 TO
043900             WK-N-PROD-APPR-VALUE (WK-N-PRODUCT-SUB)
044000         ADD 1                      TO WK-N-TOTAL-APPR-COUNT
044100         ADD APP-LEAD-VALUE OF WK-C-MKTAPP-1 TO
044200             WK-N-TOTAL-APPR-VALUE
044300     END-IF.
044400 C399-ACCUMULATE-APPLICATION-EX.
044500     EXIT.
044600
044700 C310-SEARCH-PRODUCT.
044800     IF WK-C-PROD-NAME (WK-N-PRODUCT-SUB)
044900             = WK-C-REF-PRODUCT (WK-N-REF-SUB)
045000         SET WK-C-PRODUCT-ON-TABLE  TO TRUE
045100     END-IF.
045200 C310-SEARCH-PRODUCT-EX.
045300     EXIT.
045400
045500*----------------------------------------------------------------*
045600 C400-LOOKUP-STATUS.
045700*----------------------------------------------------------------*
045800     SET WK-C-STM-NOT-ON-TABLE      TO TRUE.
045900     MOVE ZERO                      TO WK-N-STM-SUB.
046000     PERFORM C410-SEARCH-STATUS
046100         THRU C410-SEARCH-STATUS-EX
046200         VARYING WK-N-STM-SUB FROM 1 BY 1
046300         UNTIL WK-N-STM-SUB > 33
046400         OR WK-C-STM-ON-TABLE.
046500     IF WK-C-STM-ON-TABLE
046600         SUBTRACT 1                 FROM WK-N-STM-SUB
046700     END-IF.
046800 C499-LOOKUP-STATUS-EX.
046900     EXIT.
047000
047100 C410-SEARCH-STATUS.
047200     IF STM-STATUS-NAME (WK-N-STM-SUB) =
047300             WK-C-REF-STATUS (WK-N-REF-SUB)
047400         SET WK-C-STM-ON-TABLE      TO TRUE
047500     END-IF.
047600 C410-SEARCH-STATUS-EX.
047700     EXIT.
047800
047900*----------------------------------------------------------------*
048000 D000-PRINT-REPORT.
048100*----------------------------------------------------------------*
048200     PERFORM D050-SORT-PRODUCT-TABLE
048300         THRU D059-SORT-PRODUCT-TABLE-EX.
048400     MOVE SPACES                    TO WK-C-MKTCPR-1.
048500     MOVE CPR-HEADING-1             TO WK-C-MKTCPR-1.
048600     WRITE WK-C-MKTCPR-1.
048700     PERFORM D100-PRINT-PRODUCT-LINE
048800         THRU D199-PRINT-PRODUCT-LINE-EX
048900         VARYING WK-N-PRODUCT-SUB FROM 1 BY 1
049000         UNTIL WK-N-PRODUCT-SUB > WK-N-PRODUCT-COUNT.
049100     PERFORM D200-PRINT-TOTAL-LINE
049200         THRU D299-PRINT-TOTAL-LINE-EX.
049300 D999-PRINT-REPORT-EX.
049400     EXIT.
049500
049600*----------------------------------------------------------------*
049700 D050-SORT-PRODUCT-TABLE.
049800*----------------------------------------------------------------*
049900     PERFORM D051-SORT-OUTER
050000         THRU D051-SORT-OUTER-EX
050100         VARYING WK-N-PRODUCT-SUB FROM 1 BY 1
050200         UNTIL WK-N-PRODUCT-SUB > WK-N-PRODUCT-COUNT.
050300 D059-SORT-PRODUCT-TABLE-EX.
050400     EXIT.
050500
050600 D051-SORT-OUTER.
050700     PERFORM D052-SORT-INNER
050800         THRU D052-SORT-INNER-EX
050900         VARYING WK-N-PRODUCT-SUB2 FROM 1 BY 1
051000         UNTIL WK-N-PRODUCT-SUB2 >= WK-N-PRODUCT-COUNT.
051100 D051-SORT-OUTER-EX.
051200     EXIT.
051300
051400 D052-SORT-INNER.
051500     IF WK-C-PROD-NAME (WK-N-PRODUCT-SUB2) >
051600             WK-C-PROD-NAME (WK-N-PRODUCT-SUB2 + 1)
051700         MOVE WK-C-PRODUCT-ENTRY (WK-N-PRODUCT-SUB2) TO
051800             WK-C-PRODUCT-SWAP-AREA
051900         MOVE WK-C-PRODUCT-ENTRY (WK-N-PRODUCT-SUB2 + 1) TO
052000             WK-C-PRODUCT-ENTRY (WK-N-PRODUCT-SUB2)
052100         MOVE WK-C-PRODUCT-SWAP-AREA TO
052200             WK-C-PRODUCT-ENTRY (WK-N-PRODUCT-SUB2 + 1)
052300     END-IF.
052400 D052-SORT-INNER-EX.
052500     EXIT.
052600
052700*----------------------------------------------------------------*
052800 D100-PRINT-PRODUCT-LINE.
052900*----------------------------------------------------------------*
053000     MOVE SPACES                    TO WK-C-MKTCPR-1.
053100     MOVE WK-C-PROD-NAME (WK-N-PRODUCT-SUB) TO CPR-PRODUCT-NAME.
053200     MOVE WK-N-PROD-ENQ-COUNT (WK-N-PRODUCT-SUB) TO
053300         CPR-ENQUIRY-COUNT.
053400     MOVE WK-N-PROD-ENQ-VALUE (WK-N-PRODUCT-SUB) TO
053500         CPR-ENQUIRY-VALUE.
053600     MOVE WK-N-PROD-APP-VALUE (WK-N-PRODUCT-SUB) TO
053700         CPR-APPLICATION-VALUE.
053800     MOVE WK-N-PROD-PROC-VALUE (WK-N-PRODUCT-SUB) TO
053900         CPR-PROCESSED-VALUE.
054000     MOVE WK-N-PROD-APPR-VALUE (WK-N-PRODUCT-SUB) TO
054100         CPR-APPROVED-VALUE.
054200
054300     IF WK-N-PROD-APP-COUNT (WK-N-PRODUCT-SUB) = 0
054400         MOVE ZERO                  TO CPR-AVG-CREDIT-APPLD
054500     ELSE
054600         COMPUTE CPR-AVG-CREDIT-APPLD ROUNDED =
054700             WK-N-PROD-APP-VALUE (WK-N-PRODUCT-SUB) /
054800             WK-N-PROD-APP-COUNT (WK-N-PRODUCT-SUB)
054900     END-IF.
055000
055100     IF WK-N-PROD-ENQ-COUNT (WK-N-PRODUCT-SUB) = 0
055200         MOVE ZERO                  TO CPR-PULL-THROUGH-PCT
055300     ELSE
055400         COMPUTE CPR-PULL-THROUGH-PCT ROUNDED =
055500             (WK-N-PROD-APP-COUNT (WK-N-PRODUCT-SUB) /
055600              WK-N-PROD-ENQ-COUNT (WK-N-PRODUCT-SUB)) * 100
055700     END-IF.
055800
055900     IF WK-N-PROD-APP-COUNT (WK-N-PRODUCT-SUB) = 0
056000         MOVE ZERO                  TO CPR-PCT-APPS-PROCSD
056100     ELSE
056200         COMPUTE CPR-PCT-APPS-PROCSD ROUNDED =
056300             (WK-N-PROD-PROC-COUNT (WK-N-PRODUCT-SUB) /
056400              WK-N-PROD-APP-COUNT (WK-N-PRODUCT-SUB)) * 100
056500     END-IF.
056600
056700     IF WK-N-PROD-PROC-COUNT (WK-N-PRODUCT-SUB) = 0
056800         MOVE ZERO                  TO CPR-PCT-PROC-ISSUED
056900     ELSE
057000         COMPUTE CPR-PCT-PROC-ISSUED ROUNDED =
057100             (WK-N-PROD-APPR-COUNT (WK-N-PRODUCT-SUB) /
057200              WK-N-PROD-PROC-COUNT (WK-N-PRODUCT-SUB)) * 100
057300     END-IF.
057400
057500     IF WK-N-PROD-ENQ-COUNT (WK-N-PRODUCT-SUB) = 0
057600         MOVE ZERO                  TO CPR-AVG-CREDIT-ISSUED
057700     ELSE
057800         COMPUTE CPR-AVG-CREDIT-ISSUED ROUNDED =
057900             WK-N-PROD-APPR-VALUE (WK-N-PRODUCT-SUB) /
058000             WK-N-PROD-ENQ-COUNT (WK-N-PRODUCT-SUB)
058100     END-IF.
058200
058300     MOVE CPR-DETAIL-LINE           TO WK-C-MKTCPR-1.
058400     WRITE WK-C-MKTCPR-1.
058500 D199-PRINT-PRODUCT-LINE-EX.
058600     EXIT.
058700
058800*----------------------------------------------------------------*
058900* MKT0009 - TOTAL LINE.  TWO METRICS ARE DELIBERATELY NOT THE SUM
059000*           OF THE DETAIL FORMULAS: THE TOTAL AVERAGE CREDIT
059100*           APPLIED DIVIDES BY THE ENQUIRY COUNT, NOT THE
059200*           APPLICATION COUNT, AND THE TOTAL PULL-THROUGH RATE IS
059300*           A VALUE RATIO, NOT A COUNT RATIO
059400*----------------------------------------------------------------*
059500 D200-PRINT-TOTAL-LINE.
059600*----------------------------------------------------------------*
059700     MOVE SPACES                    TO WK-C-MKTCPR-1.
059800     MOVE "TOTAL"                   TO CPR-PRODUCT-NAME.
059900     MOVE WK-N-TOTAL-ENQ-COUNT      TO CPR-ENQUIRY-COUNT.
060000     MOVE WK-N-TOTAL-ENQ-VALUE      TO CPR-ENQUIRY-VALUE.
060100     MOVE WK-N-TOTAL-APP-VALUE      TO CPR-APPLICATION-VALUE.
060200     MOVE WK-N-TOTAL-PROC-VALUE     TO CPR-PROCESSED-VALUE.
060300     MOVE WK-N-TOTAL-APPR-VALUE     TO CPR-APPROVED-VALUE.
060400
060500     IF WK-N-TOTAL-ENQ-COUNT = 0
060600         MOVE ZERO                  TO CPR-AVG-CREDIT-APPLD
060700     ELSE
060800         COMPUTE CPR-AVG-CREDIT-APPLD ROUNDED =
060900             WK-N-TOTAL-APP-VALUE / WK-N-TOTAL-ENQ-COUNT
061000     END-IF.
061100
061200     IF WK-N-TOTAL-ENQ-VALUE = 0
061300         MOVE ZERO                  TO CPR-PULL-THROUGH-PCT
061400     ELSE
061500         COMPUTE CPR-PULL-THROUGH-PCT ROUNDED =
061600             (WK-N-TOTAL-APP-VALUE / WK-N-TOTAL-ENQ-VALUE) * 100
061700     END-IF.
061800
061900     IF WK-N-TOTAL-APP-COUNT = 0
062000         MOVE ZERO                  TO CPR-PCT-APPS-PROCSD
062100     ELSE
062200         COMPUTE CPR-PCT-APPS-PROCSD ROUNDED =
062300             (WK-N-TOTAL-PROC-COUNT / WK-N-TOTAL-APP-COUNT) * 100
062400     END-IF.
062500
062600     IF WK-N-TOTAL-PROC-COUNT = 0
062700         MOVE ZERO                  TO CPR-PCT-PROC-ISSUED
062800     ELSE
062900         COMPUTE CPR-PCT-PROC-ISSUED ROUNDED =
063000             (WK-N-TOTAL-APPR-COUNT / WK-N-TOTAL-PROC-COUNT) * 100
063100     END-IF.
063200
063300     IF WK-N-TOTAL-ENQ-COUNT = 0
063400         MOVE ZERO                  TO CPR-AVG-CREDIT-ISSUED
063500     ELSE
063600         COMPUTE CPR-AVG-CREDIT-ISSUED ROUNDED =
063700             WK-N-TOTAL-APPR-VALUE / WK-N-TOTAL-ENQ-COUNT
063800     END-IF.
063900
064000     MOVE CPR-DETAIL-LINE           TO WK-C-MKTCPR-1.
064100     WRITE WK-C-MKTCPR-1.
064200 D299-PRINT-TOTAL-LINE-EX.
064300     EXIT.
064400
064500*----------------------------------------------------------------*
064600*                   PROGRAM SUBROUTINE
064700*----------------------------------------------------------------*
064800 Y900-ABNORMAL-TERMINATION.
064900     PERFORM Z000-END-PROGRAM-ROUTINE
065000         THRU Z999-END-PROGRAM-ROUTINE-EX.
065100     GOBACK.
065200
065300 Z000-END-PROGRAM-ROUTINE.
065400     DISPLAY "MKTCPR - ENQUIRY RECORDS READ  - " WK-N-REC-COUNT.
065500     DISPLAY "MKTCPR - PRODUCTS REPORTED     - "
065600         WK-N-PRODUCT-COUNT.
065700     CLOSE MKTENQ.
065800     IF NOT WK-C-SUCCESSFUL
065900         DISPLAY "MKTCPR - CLOSE FILE ERROR - MKTENQ"
066000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066100     END-IF.
066200     CLOSE MKTAPP.
066300     IF NOT WK-C-SUCCESSFUL
066400         DISPLAY "MKTCPR - CLOSE FILE ERROR - MKTAPP"
066500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066600     END-IF.
066700     CLOSE MKTCPR.
066800     IF NOT WK-C-SUCCESSFUL
066900         DISPLAY "MKTCPR - CLOSE FILE ERROR - MKTCPR"
067000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067100     END-IF.
067200 Z999-END-PROGRAM-ROUTINE-EX.
067300     EXIT.
067400
067500******************************************************************
067600*************** END OF PROGRAM SOURCE - MKTCPR *****************
067700******************************************************************
