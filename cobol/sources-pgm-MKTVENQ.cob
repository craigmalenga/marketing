000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTVENQ.
000500 AUTHOR.         R RAO.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   02 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE ENQUIRY-LOAD BATCH DRIVER.  IT READS
001200*               THE RAW FLG ENQUIRY FEED, COMPUTES THE SALE VALUE,
001300*               EXTRACTS THE PRODUCT NAME, RESOLVES THE MARKETING
001400*               CAMPAIGN AND MAINTAINS THE ENQUIRY MASTER.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MKT0012 RRAO22 02/05/1989 - INITIAL VERSION                     MKT0012 
002000* MKT0026 SDEV01 18/08/1994 - REQ MKT0026 - REPORT NEW PRODUCTS   MKT0026 
002100*                             AND UNMAPPED SOURCES, ONCE EACH     MKT0026 
002200* MKT9904 TWONG4 27/10/1998 - Y2K CHECK - ENQ-RECEIVED-DT WIDENED MKT9904 
002300*                             TO CCYYMMDDHHMMSS UNDER MKT0014 ON  MKT9904 
002400*                             THE COPYBOOK, THIS PROGRAM JUST     MKT9904 
002500*                             MOVES THE FIELD, NO CHANGE REQUIRED MKT9904 
002600* MKT0038 RRAO22 02/07/2004 - REQ MKT0037 - CALL MKTMAPL TO       MKT0038 
002700*                             RESOLVE ENQ-CAMPAIGN-NAME FROM      MKT0038 
002800*                             ENQ-MARKETING-SOURCE                MKT0038 
002900*----------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT MKTENQI ASSIGN TO DATABASE-MKTENQI
004200            ORGANIZATION      IS SEQUENTIAL
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400
004500     SELECT MKTENQ ASSIGN TO DATABASE-MKTENQ
004600            ORGANIZATION      IS INDEXED
004700            ACCESS MODE       IS RANDOM
004800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600*************************
005700 FD  MKTENQI
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS WK-C-MKTENQI.
006000 01  WK-C-MKTENQI.
006100     COPY DDS-ALL-FORMATS OF MKTENQI.
006200 01  WK-C-MKTENQI-1.
006300     COPY MKTENQ.
006400
006500 FD  MKTENQ
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS WK-C-MKTENQ.
006800 01  WK-C-MKTENQ.
006900     COPY DDS-ALL-FORMATS OF MKTENQ.
007000 01  WK-C-MKTENQ-1.
007100     COPY MKTENQ.
007200
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                      PIC X(24)  VALUE
007600     "** PROGRAM MKTVENQ   **".
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01  WK-C-COMMON.
008000     COPY MKTCMWS.
008100
008200 01  WK-C-SWITCHES.
008300     05  WK-C-EOF-MKTENQI        PIC X(01) VALUE "N".
008400         88  WK-C-EOF-MKTENQI-YES      VALUE "Y".
008500     05  WK-C-ROW-VALID-FLAG     PIC X(01) VALUE "N".
008600         88  WK-C-ROW-IS-VALID         VALUE "Y".
008700         88  WK-C-ROW-IS-NOT-VALID     VALUE "N".
008800     05  WK-C-FOUND-FLAG         PIC X(01) VALUE "N".
008900         88  WK-C-1ST-NONBLANK-FOUND   VALUE "Y".
009000         88  WK-C-1ST-NONBLANK-NOTFND  VALUE "N".
009100     05  WK-C-PRODUCT-FLAG       PIC X(01) VALUE "N".
009200         88  WK-C-PRODUCT-ON-TABLE     VALUE "Y".
009300         88  WK-C-PRODUCT-NOT-ON-TABLE VALUE "N".
009400     05  WK-C-SOURCE-FLAG        PIC X(01) VALUE "N".
009500         88  WK-C-SOURCE-ON-TABLE      VALUE "Y".
009600         88  WK-C-SOURCE-NOT-ON-TABLE  VALUE "N".
009650     05  FILLER                  PIC X(02).
009700
009800 01  WK-C-SWITCHES-R REDEFINES WK-C-SWITCHES.
009900     05  WK-C-SWITCHES-X          PIC X(07).
010000
010100* MKT9904 - REFERENCE TRIM WORK AREA, SAME SHIFT-LEFT TECHNIQUE AS
010200*           USED ON THE FLG NAME IN MKTVMAP
010300 01  WK-C-REF-WORK.
010400     05  WK-C-TRIM-REF            PIC X(10).
010500     05  WK-C-TRIM-WORK           PIC X(10).
010600     05  WK-C-TRIM-SUB            PIC S9(03)  COMP-3 VALUE ZERO.
010650     05  FILLER                  PIC X(02).
010700
010800 01  WK-C-REF-WORK-R REDEFINES WK-C-REF-WORK.
010900     05  WK-C-TRIM-REF-1ST        PIC X(01).
011000     05  FILLER                  PIC X(23).
011100
011200* MKT0026 - NEW-PRODUCTS LIST, BUILT FRESH EACH RUN SO A PRODUCT
011300*           ONLY GETS REPORTED ONCE EVEN IF MANY ENQUIRIES HIT IT
011400 01  WK-C-PRODUCT-TABLE-AREA.
011500     05  WK-C-PRODUCT-ENTRY OCCURS 50 TIMES
011600                                  PIC X(20).
011700
011800 01  WK-C-PRODUCT-TABLE-AREA-R REDEFINES WK-C-PRODUCT-TABLE-AREA.
011900     05  WK-C-PRODUCT-TABLE-X     PIC X(1000).
012000
012100 01  WK-N-PRODUCT-TABLE-CTL.
012200     05  WK-N-PRODUCT-COUNT       PIC S9(03)  COMP-3 VALUE ZERO.
012300     05  WK-N-PRODUCT-SUB         PIC S9(03)  COMP-3 VALUE ZERO.
012350     05  FILLER                   PIC X(02).
012400
012500* MKT0026 - UNMAPPED-SOURCES LIST, SAME ONE-TIME TREATMENT
012600 01  WK-C-UNMAPPED-TABLE-AREA.
012700     05  WK-C-UNMAPPED-ENTRY OCCURS 100 TIMES
012800                                  PIC X(40).
012900
013000 01  WK-C-UNMAPPED-TABLE-R REDEFINES WK-C-UNMAPPED-TABLE-AREA.
013100     05  WK-C-UNMAPPED-TABLE-X    PIC X(4000).
013200
013300 01  WK-N-UNMAPPED-TABLE-CTL.
013400     05  WK-N-UNMAPPED-COUNT      PIC S9(03)  COMP-3 VALUE ZERO.
013500     05  WK-N-UNMAPPED-SUB        PIC S9(03)  COMP-3 VALUE ZERO.
013550     05  FILLER                   PIC X(02).
013600
013700 01  WK-C-LITERALS.
013800     05  C-OTHER                  PIC X(20) VALUE "Other".
013900
014000* MKT0012 - CALL AREAS FOR THE SALE-VALUE-CALC, PRODUCT-EXTRACT
014100*           MAPPING-LOOKUP SUBROUTINES, OWNED HERE AS THE CALLER
014200     COPY SLV.
014300     COPY PRX.
014400     COPY MAPL.
014500
014600 EJECT
014700 PROCEDURE DIVISION.
014800**************************************************
014900 MAIN-MODULE.
015000     PERFORM A000-OPEN-FILES
015100         THRU A099-OPEN-FILES-EX.
015200     PERFORM B100-READ-MKTENQI
015300         THRU B199-READ-MKTENQI-EX.
015400     PERFORM B000-PROCESS-ENQUIRY
015500         THRU B999-PROCESS-ENQUIRY-EX
015600         UNTIL WK-C-EOF-MKTENQI-YES.
015700     PERFORM Z000-END-PROGRAM-ROUTINE
015800         THRU Z999-END-PROGRAM-ROUTINE-EX.
015900     GOBACK.
016000
016100*----------------------------------------------------------------*
016200 A000-OPEN-FILES.
016300*----------------------------------------------------------------*
016400     OPEN INPUT MKTENQI.
016500     IF NOT WK-C-SUCCESSFUL
016600         DISPLAY "MKTVENQ - OPEN FILE ERROR - MKTENQI"
016700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800         GO TO Y900-ABNORMAL-TERMINATION
016900     END-IF.
017000
017100     OPEN I-O MKTENQ.
017200     IF NOT WK-C-SUCCESSFUL
017300         DISPLAY "MKTVENQ - OPEN FILE ERROR - MKTENQ"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500         GO TO Y900-ABNORMAL-TERMINATION
017600     END-IF.
017700 A099-OPEN-FILES-EX.
017800     EXIT.
017900
018000*----------------------------------------------------------------*
018100 B100-READ-MKTENQI.
018200*----------------------------------------------------------------*
018300     READ MKTENQI NEXT
018400         AT END
018500             MOVE "Y"               TO WK-C-EOF-MKTENQI
018600             GO TO B199-READ-MKTENQI-EX
018700     END-READ.
018800     ADD 1                          TO WK-N-REC-COUNT.
018900 B199-READ-MKTENQI-EX.
019000     EXIT.
019100
019200*----------------------------------------------------------------*
019300 B000-PROCESS-ENQUIRY.
019400*----------------------------------------------------------------*
019500     PERFORM B200-VALIDATE-ENQUIRY
019600         THRU B299-VALIDATE-ENQUIRY-EX.
019700     IF WK-C-ROW-IS-VALID
019800         PERFORM C100-CALC-SALE-VALUE
019900             THRU C199-CALC-SALE-VALUE-EX
020000         PERFORM C200-EXTRACT-PRODUCT
020100             THRU C299-EXTRACT-PRODUCT-EX
020200         PERFORM C300-MAP-SOURCE
020300             THRU C399-MAP-SOURCE-EX
020400         PERFORM C400-CHECK-NEW-PRODUCT
020500             THRU C499-CHECK-NEW-PRODUCT-EX
020600         PERFORM D100-MAINTAIN-MKTENQ
020700             THRU D199-MAINTAIN-MKTENQ-EX
020800     END-IF.
020900     PERFORM B100-READ-MKTENQI
021000         THRU B199-READ-MKTENQI-EX.
021100 B999-PROCESS-ENQUIRY-EX.
021200     EXIT.
021300
021400*----------------------------------------------------------------*
021500* MKT0012 - A BLANK REFERENCE IS NOT A USABLE ENQUIRY ROW.  A
021600*           NON-BLANK REFERENCE IS LEFT-TRIMMED BEFORE USE AS KEY
021700*----------------------------------------------------------------*
021800 B200-VALIDATE-ENQUIRY.
021900*----------------------------------------------------------------*
022000     SET WK-C-ROW-IS-NOT-VALID      TO TRUE.
022100     IF ENQ-REFERENCE OF WK-C-MKTENQI-1 = SPACES
022200         ADD 1                      TO WK-N-SKIP-COUNT
022300         GO TO B299-VALIDATE-ENQUIRY-EX
022400     END-IF.
022500     MOVE ENQ-REFERENCE OF WK-C-MKTENQI-1 TO WK-C-TRIM-REF.
022600     PERFORM B210-TRIM-REFERENCE
022700         THRU B219-TRIM-REFERENCE-EX.
022800     MOVE WK-C-TRIM-REF TO ENQ-REFERENCE OF WK-C-MKTENQI-1.
022900     SET WK-C-ROW-IS-VALID          TO TRUE.
023000 B299-VALIDATE-ENQUIRY-EX.
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400 B210-TRIM-REFERENCE.
023500*----------------------------------------------------------------*
023600     SET WK-C-1ST-NONBLANK-NOTFND   TO TRUE.
023700     MOVE 1                         TO WK-C-TRIM-SUB.
023800     PERFORM B211-FIND-1ST-NONBLANK
023900         THRU B211-FIND-1ST-NONBLANK-EX
024000         VARYING WK-C-TRIM-SUB FROM 1 BY 1
024100         UNTIL WK-C-TRIM-SUB > 10
024200         OR WK-C-1ST-NONBLANK-FOUND.
024300     IF WK-C-1ST-NONBLANK-FOUND
024400     AND WK-C-TRIM-SUB > 1
024500         MOVE SPACES                TO WK-C-TRIM-WORK
024600         MOVE WK-C-TRIM-REF (WK-C-TRIM-SUB: )
024700                                     TO WK-C-TRIM-WORK
024800         MOVE WK-C-TRIM-WORK        TO WK-C-TRIM-REF
024900     END-IF.
025000 B219-TRIM-REFERENCE-EX.
025100     EXIT.
025200
025300 B211-FIND-1ST-NONBLANK.
025400     IF WK-C-TRIM-REF (WK-C-TRIM-SUB:1) NOT = SPACE
025500         SET WK-C-1ST-NONBLANK-FOUND TO TRUE
025600     END-IF.
025700 B211-FIND-1ST-NONBLANK-EX.
025800     EXIT.
025900
026000*----------------------------------------------------------------*
026100* MKT0012 - CALL MKTSLV TO COMPUTE THE SALE VALUE FROM THE
026200*           CAPITAL AMOUNT, PAYMENT TYPE AND TOTAL-TO-PAY AMOUNT
026300*----------------------------------------------------------------*
026400 C100-CALC-SALE-VALUE.
026500*----------------------------------------------------------------*
026600     MOVE ENQ-CAPITAL-AMOUNT OF WK-C-MKTENQI-1 TO WK-C-SLV-CAPAMT.
026700     MOVE ENQ-PAYMENT-TYPE OF WK-C-MKTENQI-1 TO WK-C-SLV-PAYTYPE.
026800     MOVE ENQ-TOTAL-TO-PAY OF WK-C-MKTENQI-1 TO WK-C-SLV-TOTPAY.
026900     CALL "MKTSLV" USING WK-C-SLV-RECORD.
027000     MOVE WK-C-SLV-SALEVAL TO ENQ-SALE-VALUE OF WK-C-MKTENQI-1.
027100 C199-CALC-SALE-VALUE-EX.
027200     EXIT.
027300
027400*----------------------------------------------------------------*
027500* MKT0012 - CALL MKTPRX TO CLASSIFY THE FREE-TEXT PRODUCT
027600*           DESCRIPTION INTO A CANONICAL PRODUCT NAME
027700*----------------------------------------------------------------*
027800 C200-EXTRACT-PRODUCT.
027900*----------------------------------------------------------------*
028000     MOVE ENQ-PRODUCT-DESC OF WK-C-MKTENQI-1 TO WK-C-PRX-DESC.
028100     CALL "MKTPRX" USING WK-C-PRX-RECORD.
028200     MOVE WK-C-PRX-PRODUCT TO ENQ-PRODUCT-NAME OF WK-C-MKTENQI-1.
028300 C299-EXTRACT-PRODUCT-EX.
028400     EXIT.
028500
028600*----------------------------------------------------------------*
028700* MKT0038 - CALL MKTMAPL TO RESOLVE THE MARKETING SOURCE TO ITS
028800*           CAMPAIGN NAME.  A MISS LEAVES THE CAMPAIGN NAME BLANK
028900*           AND IS RECORDED ONCE IN THE UNMAPPED-SOURCES LIST
029000*----------------------------------------------------------------*
029100 C300-MAP-SOURCE.
029200*----------------------------------------------------------------*
029300     MOVE SPACES TO ENQ-CAMPAIGN-NAME OF WK-C-MKTENQI-1.
029400     MOVE ENQ-MARKETING-SOURCE OF WK-C-MKTENQI-1 TO
029500         WK-C-MAPL-SOURCE.
029600     CALL "MKTMAPL" USING WK-C-MAPL-RECORD.
029700     IF WK-C-MAPL-IS-FOUND
029800         MOVE WK-C-MAPL-CAMPAIGN TO
029900             ENQ-CAMPAIGN-NAME OF WK-C-MKTENQI-1
030000     ELSE
030100         PERFORM C310-RECORD-UNMAPPED-SOURCE
030200             THRU C319-RECORD-UNMAPPED-SOURCE-EX
030300     END-IF.
030400 C399-MAP-SOURCE-EX.
030500     EXIT.
030600
030700*----------------------------------------------------------------*
030800 C310-RECORD-UNMAPPED-SOURCE.
030900*----------------------------------------------------------------*
031000     SET WK-C-SOURCE-NOT-ON-TABLE   TO TRUE.
031100     MOVE ZERO                      TO WK-N-UNMAPPED-SUB.
031200     PERFORM C311-SEARCH-UNMAPPED
031300         THRU C311-SEARCH-UNMAPPED-EX
031400         VARYING WK-N-UNMAPPED-SUB FROM 1 BY 1
031500         UNTIL WK-N-UNMAPPED-SUB > WK-N-UNMAPPED-COUNT
031600         OR WK-C-SOURCE-ON-TABLE.
031700     IF WK-C-SOURCE-NOT-ON-TABLE
031800     AND WK-N-UNMAPPED-COUNT < 100
031900         ADD 1                      TO WK-N-UNMAPPED-COUNT
032000         MOVE WK-C-MAPL-SOURCE TO
032100             WK-C-UNMAPPED-ENTRY (WK-N-UNMAPPED-COUNT)
032200     END-IF.
032300 C319-RECORD-UNMAPPED-SOURCE-EX.
032400     EXIT.
032500
032600 C311-SEARCH-UNMAPPED.
032700     IF WK-C-UNMAPPED-ENTRY (WK-N-UNMAPPED-SUB) = WK-C-MAPL-SOURCE
032800         SET WK-C-SOURCE-ON-TABLE   TO TRUE
032900     END-IF.
033000 C311-SEARCH-UNMAPPED-EX.
033100     EXIT.
033200
033300*----------------------------------------------------------------*
033400* MKT0026 - A PRODUCT NAME OTHER THAN 'OTHER' THAT IS NOT ALREADY
033500*           ON THE NEW-PRODUCTS LIST IS ADDED AND COUNTED ONCE
033600*----------------------------------------------------------------*
033700 C400-CHECK-NEW-PRODUCT.
033800*----------------------------------------------------------------*
033900     IF ENQ-PRODUCT-NAME OF WK-C-MKTENQI-1 = SPACES
034000     OR ENQ-PRODUCT-NAME OF WK-C-MKTENQI-1 = C-OTHER
034100         GO TO C499-CHECK-NEW-PRODUCT-EX
034200     END-IF.
034300     SET WK-C-PRODUCT-NOT-ON-TABLE  TO TRUE.
034400     MOVE ZERO                      TO WK-N-PRODUCT-SUB.
034500     PERFORM C410-SEARCH-PRODUCT
034600         THRU C410-SEARCH-PRODUCT-EX
034700         VARYING WK-N-PRODUCT-SUB FROM 1 BY 1
034800         UNTIL WK-N-PRODUCT-SUB > WK-N-PRODUCT-COUNT
034900         OR WK-C-PRODUCT-ON-TABLE.
035000     IF WK-C-PRODUCT-NOT-ON-TABLE
035100     AND WK-N-PRODUCT-COUNT < 50
035200         ADD 1                      TO WK-N-PRODUCT-COUNT
035300         MOVE ENQ-PRODUCT-NAME OF WK-C-MKTENQI-1 TO
035400             WK-C-PRODUCT-ENTRY (WK-N-PRODUCT-COUNT)
035500     END-IF.
035600 C499-CHECK-NEW-PRODUCT-EX.
035700     EXIT.
035800
035900 C410-SEARCH-PRODUCT.
036000     IF WK-C-PRODUCT-ENTRY (WK-N-PRODUCT-SUB)
036100             = ENQ-PRODUCT-NAME OF WK-C-MKTENQI-1
036200         SET WK-C-PRODUCT-ON-TABLE  TO TRUE
036300     END-IF.
036400 C410-SEARCH-PRODUCT-EX.
036500     EXIT.
036600
036700*----------------------------------------------------------------*
036800* MKT0012 - THE ENRICHED ROW REPLACES ANY EXISTING MASTER RECORD
036900*           FOR THE SAME REFERENCE, OTHERWISE IT IS ADDED
037000*----------------------------------------------------------------*
037100 D100-MAINTAIN-MKTENQ.
037200*----------------------------------------------------------------*
037300     MOVE ENQ-REFERENCE OF WK-C-MKTENQI-1 TO
037400         ENQ-REFERENCE OF WK-C-MKTENQ-1.
037500     READ MKTENQ KEY IS EXTERNALLY-DESCRIBED-KEY.
037600     IF WK-C-SUCCESSFUL
037700         MOVE WK-C-MKTENQI-1         TO WK-C-MKTENQ-1
037800         REWRITE WK-C-MKTENQ-1
037900         IF NOT WK-C-SUCCESSFUL
038000             DISPLAY "MKTVENQ - REWRITE ERROR - MKTENQ"
038100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038200         END-IF
038300     ELSE
038400         MOVE WK-C-MKTENQI-1         TO WK-C-MKTENQ-1
038500         WRITE WK-C-MKTENQ-1
038600         IF NOT WK-C-SUCCESSFUL
038700             DISPLAY "MKTVENQ - WRITE ERROR - MKTENQ"
038800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038900         END-IF
039000     END-IF.
039100 D199-MAINTAIN-MKTENQ-EX.
039200     EXIT.
039300
039400*----------------------------------------------------------------*
039500*                   PROGRAM SUBROUTINE
039600*----------------------------------------------------------------*
039700 Y900-ABNORMAL-TERMINATION.
039800     PERFORM Z000-END-PROGRAM-ROUTINE
039900         THRU Z999-END-PROGRAM-ROUTINE-EX.
040000     GOBACK.
040100
040200 Z000-END-PROGRAM-ROUTINE.
040300     DISPLAY "MKTVENQ - RECORDS READ    - " WK-N-REC-COUNT.
040400     DISPLAY "MKTVENQ - RECORDS SKIPPED - " WK-N-SKIP-COUNT.
040500     DISPLAY "MKTVENQ - NEW PRODUCTS    - " WK-N-PRODUCT-COUNT.
040600     PERFORM Z100-LIST-NEW-PRODUCTS
040700         THRU Z199-LIST-NEW-PRODUCTS-EX
040800         VARYING WK-N-PRODUCT-SUB FROM 1 BY 1
040900         UNTIL WK-N-PRODUCT-SUB > WK-N-PRODUCT-COUNT.
041000     DISPLAY "MKTVENQ - UNMAPPED SOURCES- " WK-N-UNMAPPED-COUNT.
041100     PERFORM Z200-LIST-UNMAPPED-SOURCES
041200         THRU Z299-LIST-UNMAPPED-SOURCES-EX
041300         VARYING WK-N-UNMAPPED-SUB FROM 1 BY 1
041400         UNTIL WK-N-UNMAPPED-SUB > WK-N-UNMAPPED-COUNT.
041500     CLOSE MKTENQI.
041600     IF NOT WK-C-SUCCESSFUL
041700         DISPLAY "MKTVENQ - CLOSE FILE ERROR - MKTENQI"
041800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041900     END-IF.
042000     CLOSE MKTENQ.
042100     IF NOT WK-C-SUCCESSFUL
042200         DISPLAY "MKTVENQ - CLOSE FILE ERROR - MKTENQ"
042300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042400     END-IF.
042500 Z999-END-PROGRAM-ROUTINE-EX.
042600     EXIT.
042700
042800 Z100-LIST-NEW-PRODUCTS.
042900     DISPLAY "  NEW PRODUCT - "
043000         WK-C-PRODUCT-ENTRY (WK-N-PRODUCT-SUB).
043100 Z199-LIST-NEW-PRODUCTS-EX.
043200     EXIT.
043300
043400 Z200-LIST-UNMAPPED-SOURCES.
043500     DISPLAY "  UNMAPPED SOURCE - "
043600         WK-C-UNMAPPED-ENTRY (WK-N-UNMAPPED-SUB).
043700 Z299-LIST-UNMAPPED-SOURCES-EX.
043800     EXIT.
043900
044000******************************************************************
044100*************** END OF PROGRAM SOURCE - MKTVENQ *****************
044200******************************************************************
