000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTSLV.
000500 AUTHOR.         S DEVARAJAN.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   03 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE SALE
001200*               VALUE OF AN ENQUIRY FROM ITS CAPITAL AMOUNT,
001300*               PAYMENT TYPE AND TOTAL-TO-PAY AMOUNT.
001400*
001500*================================================================
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* MKT0007 SDEV01 03/03/1989 - INITIAL VERSION                     MKT0007 
001900* MKT0019 TWONG4 21/11/1991 - REQ MKT0019 - FOUR WEEKLY PAYMENT   MKT0019 
002000*                             TYPE TREATED SAME AS MONTHLY        MKT0019 
002100* MKT0033 RRAO22 14/02/1996 - REQ MKT0033 - ZERO CAPITAL AMOUNT   MKT0033 
002200*                             ALWAYS GIVES A ZERO SALE VALUE,     MKT0033 
002300*                             REGARDLESS OF PAYMENT TYPE          MKT0033 
002400* MKT9901 TWONG4 19/10/1998 - Y2K CHECK - NO DATE FIELDS IN THIS  MKT9901
002500*                             ROUTINE, NO CHANGE REQUIRED         MKT9901
002520* MKT0046 RRAO22 11/05/2004 - REQ MKT0046 - ADDED SINGLE-FIELD    MKT0046
002530*                             DUMP VIEW OF THE WORK AREA FOR      MKT0046
002540*                             THE NEW ABEND TRACE UTILITY         MKT0046
002600*----------------------------------------------------------------*
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900 EJECT
004000***************
004100 DATA DIVISION.
004200***************
004300 FILE SECTION.
004400*************************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                      PIC X(24)  VALUE
004800     "** PROGRAM MKTSLV    **".
004900
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-COMMON.
005200     COPY MKTCMWS.
005300
005400 01  WK-C-LITERALS.
005500     05  C-MONTHLY               PIC X(15) VALUE "MONTHLY".
005600     05  C-FOURWEEKLY            PIC X(15) VALUE "FOUR WEEKLY".
005650     05  FILLER                  PIC X(02).
005700
005800 01  WK-C-LITERALS-R REDEFINES WK-C-LITERALS.
005900     05  C-MONTHLY-1ST           PIC X(01).
006000     05  FILLER                  PIC X(31).
006100
006200* MKT0033 - DUMP-TIME VIEW OF THE WORK AREA BROKEN OUT AS TWO
006300*           ZONED COUNTERS, FOR EASE OF READING ON AN ABEND DUMP
006400 01  WK-N-WORK-AREA.
006500     05  WK-N-ZERO-AMT           PIC S9(07)V99 COMP-3 VALUE ZERO.
006600     05  WK-N-CALC-COUNT         PIC S9(07)    COMP-3 VALUE ZERO.
006650     05  FILLER                  PIC X(02).
006700
006800 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
006900     05  WK-N-ZERO-AMT-X         PIC X(05).
007000     05  WK-N-CALC-COUNT-X       PIC X(04).
007050     05  FILLER                  PIC X(02).
007100
007110* MKT0046 - SINGLE-FIELD VIEW OF THE WORK AREA, FOR A WHOLE-AREA
007120*           MOVE TO THE TRACE BUFFER ON ABEND
007130 01  WK-N-WORK-AREA-X REDEFINES WK-N-WORK-AREA.
007140     05  WK-N-WORK-AREA-WHOLE    PIC X(11).
007150
007200 EJECT
007300 LINKAGE SECTION.
007400*****************
007500     COPY SLV.
007600 EJECT
007700**************************************************
007800 PROCEDURE DIVISION USING WK-C-SLV-RECORD.
007900**************************************************
008000 MAIN-MODULE.
008100     PERFORM B000-MAIN-PROCESSING
008200         THRU B999-MAIN-PROCESSING-EX.
008300     GOBACK.
008400
008500*----------------------------------------------------------------*
008600 B000-MAIN-PROCESSING.
008700*----------------------------------------------------------------*
008800     ADD 1 TO WK-N-CALC-COUNT.
008900     MOVE ZERO TO WK-C-SLV-SALEVAL.
009000
009100* MKT0033 - ZERO/ABSENT CAPITAL AMOUNT ALWAYS GIVES ZERO SALE     MKT0033 
009200*           VALUE, NO MATTER THE PAYMENT TYPE                     MKT0033 
009300     IF WK-C-SLV-CAPAMT = WK-N-ZERO-AMT
009400         GO TO B999-MAIN-PROCESSING-EX
009500     END-IF.
009600
009700* MKT0019 - MONTHLY AND FOUR WEEKLY PAYMENT TYPES PREFER THE      MKT0019 
009800*           TOTAL-TO-PAY AMOUNT WHEN IT IS PRESENT                MKT0019 
009900     IF WK-C-SLV-PAYTYPE = C-MONTHLY
010000     OR WK-C-SLV-PAYTYPE = C-FOURWEEKLY
010100         IF WK-C-SLV-TOTPAY NOT = WK-N-ZERO-AMT
010200             MOVE WK-C-SLV-TOTPAY TO WK-C-SLV-SALEVAL
010300         ELSE
010400             MOVE WK-C-SLV-CAPAMT TO WK-C-SLV-SALEVAL
010500         END-IF
010600     ELSE
010700         MOVE WK-C-SLV-CAPAMT    TO WK-C-SLV-SALEVAL
010800     END-IF.
010900
011000*----------------------------------------------------------------*
011100 B999-MAIN-PROCESSING-EX.
011200*----------------------------------------------------------------*
011300     EXIT.
011400
011500******************************************************************
011600*************** END OF PROGRAM SOURCE - MKTSLV ******************
011700******************************************************************
