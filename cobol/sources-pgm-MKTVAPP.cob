000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTVAPP.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   15 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE APPLICATION-LOAD BATCH DRIVER.  IT
001200*               READS THE AFFORDABILITY-CHECK APPLICATION FEED,
001300*               TAGS EVERY ROW WITH A PASSED OR FAILED RESULT, AND
001400*               MAINTAINS THE APPLICATION MASTER KEYED BY LEAD ID.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MKT0003 MWEETL 15/09/1989 - INITIAL VERSION                     MKT0003 
002000* MKT9905 TWONG4 05/11/1998 - Y2K CHECK - APP-ACTIVITY-DT AND     MKT9905 
002100*                             APP-LEAD-DT WIDENED TO CCYYMMDDHHMM MKT9905 
002200*                             SS UNDER MKT0021 ON THE COPYBOOK,   MKT9905 
002300*                             THIS PROGRAM JUST MOVES THE FIELDS  MKT9905 
002400* MKT0039 RRAO22 09/08/2004 - REQ MKT0039 - RUN RESULT TAG TAKEN  MKT0039 
002500*                             FROM UPSI-0 RATHER THAN A HARD-CODEDMKT0039 
002600*                             LITERAL, SO ONE COPY OF THE PROGRAM MKT0039 
002700*                             SERVES BOTH THE PASSED AND FAILED   MKT0039 
002800*                             RUN                                 MKT0039 
002900*----------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700*MKT0039 - UPSI-0 ON MEANS THIS RUN IS THE PASSED-APPS RUN,       MKT0039 
003800*          UPSI-0 OFF MEANS THIS RUN IS THE FAILED-APPS RUN       MKT0039 
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT MKTAPPI ASSIGN TO DATABASE-MKTAPPI
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700
004800     SELECT MKTAPP ASSIGN TO DATABASE-MKTAPP
004900            ORGANIZATION      IS INDEXED
005000            ACCESS MODE       IS RANDOM
005100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900*************************
006000 FD  MKTAPPI
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-MKTAPPI.
006300 01  WK-C-MKTAPPI.
006400     COPY DDS-ALL-FORMATS OF MKTAPPI.
006500 01  WK-C-MKTAPPI-1.
006600     COPY MKTAPP.
006700
006800 FD  MKTAPP
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS WK-C-MKTAPP.
007100 01  WK-C-MKTAPP.
007200     COPY DDS-ALL-FORMATS OF MKTAPP.
007300 01  WK-C-MKTAPP-1.
007400     COPY MKTAPP.
007500
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                      PIC X(24)  VALUE
007900     "** PROGRAM MKTVAPP   **".
008000
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY MKTCMWS.
008400
008500 01  WK-C-SWITCHES.
008600     05  WK-C-EOF-MKTAPPI        PIC X(01) VALUE "N".
008700         88  WK-C-EOF-MKTAPPI-YES      VALUE "Y".
008800     05  WK-C-ROW-VALID-FLAG     PIC X(01) VALUE "N".
008900         88  WK-C-ROW-IS-VALID         VALUE "Y".
009000         88  WK-C-ROW-IS-NOT-VALID     VALUE "N".
009100     05  FILLER                  PIC X(03).
009200
009300 01  WK-C-SWITCHES-R REDEFINES WK-C-SWITCHES.
009400     05  WK-C-SWITCHES-X          PIC X(05).
009500
009600* MKT0039 - RUN RESULT TAG, SET ONCE AT OPEN TIME FROM UPSI-0 AND
009700*           APPLIED TO EVERY ROW PROCESSED THIS RUN
009800 01  WK-C-RUN-RESULT-AREA.
009900     05  WK-C-RUN-RESULT         PIC X(07).
010000     05  FILLER                  PIC X(13).
010100
010200 01  WK-C-RUN-RESULT-AREA-R REDEFINES WK-C-RUN-RESULT-AREA.
010300     05  WK-C-RUN-RESULT-1ST     PIC X(01).
010400     05  FILLER                  PIC X(19).
010500
010600 01  WK-N-TOTAL-AREA.
010700     05  WK-N-PASSED-COUNT        PIC S9(07)  COMP-3 VALUE ZERO.
010800     05  WK-N-FAILED-COUNT        PIC S9(07)  COMP-3 VALUE ZERO.
010850     05  FILLER                   PIC X(02).
010900
011000 01  WK-N-TOTAL-AREA-R REDEFINES WK-N-TOTAL-AREA.
011100     05  WK-N-TOTAL-AREA-X        PIC X(10).
011200
011300 EJECT
011400 PROCEDURE DIVISION.
011500**************************************************
011600 MAIN-MODULE.
011700     PERFORM A000-OPEN-FILES
011800         THRU A099-OPEN-FILES-EX.
011900     PERFORM B100-READ-MKTAPPI
012000         THRU B199-READ-MKTAPPI-EX.
012100     PERFORM B000-PROCESS-APPLICATION
012200         THRU B999-PROCESS-APPLICATION-EX
012300         UNTIL WK-C-EOF-MKTAPPI-YES.
012400     PERFORM Z000-END-PROGRAM-ROUTINE
012500         THRU Z999-END-PROGRAM-ROUTINE-EX.
012600     GOBACK.
012700
012800*----------------------------------------------------------------*
012900 A000-OPEN-FILES.
013000*----------------------------------------------------------------*
013100* MKT0039 - TRANSLATE THE RUN SWITCH TO A RESULT LITERAL ONCE, UP
013200*           FRONT, BEFORE ANY ROWS ARE READ
013300     IF  UPSI-SWITCH-0 IS ON
013400         MOVE "PASSED"            TO WK-C-RUN-RESULT
013500     ELSE
013600         MOVE "FAILED"            TO WK-C-RUN-RESULT
013700     END-IF.
013800
013900     OPEN INPUT MKTAPPI.
014000     IF NOT WK-C-SUCCESSFUL
014100         DISPLAY "MKTVAPP - OPEN FILE ERROR - MKTAPPI"
014200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300         GO TO Y900-ABNORMAL-TERMINATION
014400     END-IF.
014500
014600     OPEN I-O MKTAPP.
014700     IF NOT WK-C-SUCCESSFUL
014800         DISPLAY "MKTVAPP - OPEN FILE ERROR - MKTAPP"
014900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000         GO TO Y900-ABNORMAL-TERMINATION
015100     END-IF.
015200 A099-OPEN-FILES-EX.
015300     EXIT.
015400
015500*----------------------------------------------------------------*
015600 B100-READ-MKTAPPI.
015700*----------------------------------------------------------------*
015800     READ MKTAPPI NEXT
015900         AT END
016000             MOVE "Y"               TO WK-C-EOF-MKTAPPI
016100             GO TO B199-READ-MKTAPPI-EX
016200     END-READ.
016300     ADD 1                          TO WK-N-REC-COUNT.
016400 B199-READ-MKTAPPI-EX.
016500     EXIT.
016600
016700*----------------------------------------------------------------*
016800 B000-PROCESS-APPLICATION.
016900*----------------------------------------------------------------*
017000     PERFORM B200-VALIDATE-APPLICATION
017100         THRU B299-VALIDATE-APPLICATION-EX.
017200     IF WK-C-ROW-IS-VALID
017300         PERFORM C100-MAINTAIN-MKTAPP
017400             THRU C199-MAINTAIN-MKTAPP-EX
017500     END-IF.
017600     PERFORM B100-READ-MKTAPPI
017700         THRU B199-READ-MKTAPPI-EX.
017800 B999-PROCESS-APPLICATION-EX.
017900     EXIT.
018000
018100*----------------------------------------------------------------*
018200* MKT0003 - A BLANK LEAD ID CANNOT BE MATCHED BACK TO AN ENQUIRY
018300*           AND IS NOT A USABLE APPLICATION ROW
018400*----------------------------------------------------------------*
018500 B200-VALIDATE-APPLICATION.
018600*----------------------------------------------------------------*
018700     SET WK-C-ROW-IS-NOT-VALID      TO TRUE.
018800     IF APP-LEAD-ID OF WK-C-MKTAPPI-1 = SPACES
018900         ADD 1                      TO WK-N-SKIP-COUNT
019000         GO TO B299-VALIDATE-APPLICATION-EX
019100     END-IF.
019200     SET WK-C-ROW-IS-VALID          TO TRUE.
019300 B299-VALIDATE-APPLICATION-EX.
019400     EXIT.
019500
019600*----------------------------------------------------------------*
019700* MKT0003 - THE RUN RESULT IS STAMPED ON EVERY ROW, THEN THE ROW
019800*           REPLACES ANY EXISTING MASTER RECORD FOR THE SAME LEAD
019900*           ID, OTHERWISE IT IS ADDED
020000*----------------------------------------------------------------*
020100 C100-MAINTAIN-MKTAPP.
020200*----------------------------------------------------------------*
020300     MOVE WK-C-RUN-RESULT        TO
020400         APP-AFFORD-RESULT OF WK-C-MKTAPPI-1.
020500     IF WK-C-RUN-RESULT = "PASSED"
020600         ADD 1                      TO WK-N-PASSED-COUNT
020700     ELSE
020800         ADD 1                      TO WK-N-FAILED-COUNT
020900     END-IF.
021000
021100     MOVE APP-LEAD-ID OF WK-C-MKTAPPI-1 TO
021200         APP-LEAD-ID OF WK-C-MKTAPP-1.
021300     READ MKTAPP KEY IS EXTERNALLY-DESCRIBED-KEY.
021400     IF WK-C-SUCCESSFUL
021500         MOVE WK-C-MKTAPPI-1        TO WK-C-MKTAPP-1
021600         REWRITE WK-C-MKTAPP-1
021700         IF NOT WK-C-SUCCESSFUL
021800             DISPLAY "MKTVAPP - REWRITE ERROR - MKTAPP"
021900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000         END-IF
022100     ELSE
022200         MOVE WK-C-MKTAPPI-1        TO WK-C-MKTAPP-1
022300         WRITE WK-C-MKTAPP-1
022400         IF NOT WK-C-SUCCESSFUL
022500             DISPLAY "MKTVAPP - WRITE ERROR - MKTAPP"
022600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700         END-IF
022800     END-IF.
022900 C199-MAINTAIN-MKTAPP-EX.
023000     EXIT.
023100
023200*----------------------------------------------------------------*
023300*                   PROGRAM SUBROUTINE
023400*----------------------------------------------------------------*
023500 Y900-ABNORMAL-TERMINATION.
023600     PERFORM Z000-END-PROGRAM-ROUTINE
023700         THRU Z999-END-PROGRAM-ROUTINE-EX.
023800     GOBACK.
023900
024000 Z000-END-PROGRAM-ROUTINE.
024100     DISPLAY "MKTVAPP - RUN RESULT TAG    - " WK-C-RUN-RESULT.
024200     DISPLAY "MKTVAPP - RECORDS READ      - " WK-N-REC-COUNT.
024300     DISPLAY "MKTVAPP - RECORDS SKIPPED   - " WK-N-SKIP-COUNT.
024400     DISPLAY "MKTVAPP - PASSED COUNT      - " WK-N-PASSED-COUNT.
024500     DISPLAY "MKTVAPP - FAILED COUNT      - " WK-N-FAILED-COUNT.
024600     CLOSE MKTAPPI.
024700     IF NOT WK-C-SUCCESSFUL
024800         DISPLAY "MKTVAPP - CLOSE FILE ERROR - MKTAPPI"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000     END-IF.
025100     CLOSE MKTAPP.
025200     IF NOT WK-C-SUCCESSFUL
025300         DISPLAY "MKTVAPP - CLOSE FILE ERROR - MKTAPP"
025400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025500     END-IF.
025600 Z999-END-PROGRAM-ROUTINE-EX.
025700     EXIT.
025800
025900******************************************************************
026000*************** END OF PROGRAM SOURCE - MKTVAPP *****************
026100******************************************************************
