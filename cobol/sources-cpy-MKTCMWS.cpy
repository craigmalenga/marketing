000100* MKTCMWS.cpybk
000200*----------------------------------------------------------------*
000300* COMMON WORK AREA - FILE STATUS CONDITIONS AND RUN CONTROLS     *
000400* COPIED INTO WK-C-COMMON BY EVERY PROGRAM IN THE MKT SUITE      *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MKT0001 SDEV01 03/03/1989 - INITIAL VERSION FOR MARKETING
000900*                             ANALYTICS BATCH SUITE
001000*----------------------------------------------------------------*
001100 05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
001200     88  WK-C-SUCCESSFUL                 VALUE "00" "02" "04".
001300     88  WK-C-END-OF-FILE                VALUE "10".
001400     88  WK-C-RECORD-NOT-FOUND           VALUE "23".
001500     88  WK-C-DUPLICATE-KEY              VALUE "22".
001600 05  WK-C-RUN-DATE             PIC 9(08) VALUE ZEROS.
001700 05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
001800     10  WK-C-RUN-CEN          PIC 9(02).
001900     10  WK-C-RUN-YY           PIC 9(02).
002000     10  WK-C-RUN-MM           PIC 9(02).
002100     10  WK-C-RUN-DD           PIC 9(02).
002200 05  WK-N-REC-COUNT            PIC S9(07)     COMP-3 VALUE ZERO.
002300 05  WK-N-SKIP-COUNT           PIC S9(07)     COMP-3 VALUE ZERO.
002400 05  FILLER                    PIC X(10) VALUE SPACES.
