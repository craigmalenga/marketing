000100* MAPL.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE AREA FOR MAPPING-LOOKUP (CALLED ROUTINE MKTMAPL)       *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* MKT0008 SDEV01 03/03/1989 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  WK-C-MAPL-RECORD.
001000     05  WK-C-MAPL-INPUT.
001100         10  WK-C-MAPL-SOURCE    PIC X(40).
001200     05  WK-C-MAPL-OUTPUT.
001300         10  WK-C-MAPL-CAMPAIGN  PIC X(40).
001400         10  WK-C-MAPL-FOUND     PIC X(01).
001500             88  WK-C-MAPL-IS-FOUND       VALUE "Y".
001600             88  WK-C-MAPL-IS-NOT-FOUND   VALUE "N".
001700     05  FILLER                  PIC X(09).
