000100* MKTCPR.cpybk
000200*----------------------------------------------------------------*
000300* CREDIT PERFORMANCE BY PRODUCT REPORT - PRINT LINE LAYOUTS      *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* MKT0009 RRAO22 02/10/1989 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 05  CPR-HEADING-1.
001000     10  FILLER                PIC X(20) VALUE "PRODUCT".
001100     10  FILLER                PIC X(11) VALUE "NUMBER".
001200     10  FILLER                PIC X(13) VALUE "AVG CR APPLD".
001300     10  FILLER                PIC X(13) VALUE "COMB ENQ VAL".
001400     10  FILLER                PIC X(13) VALUE "CR FOR APPS".
001500     10  FILLER                PIC X(08) VALUE "PULL %".
001600     10  FILLER                PIC X(13) VALUE "CR PROCESSED".
001700     10  FILLER                PIC X(08) VALUE "PROC %".
001800     10  FILLER                PIC X(13) VALUE "CR APPROVED".
001900     10  FILLER                PIC X(08) VALUE "ISSD %".
002000     10  FILLER                PIC X(20) VALUE "AVG CR ISSD".
002100 05  CPR-DETAIL-LINE.
002200     10  CPR-PRODUCT-NAME      PIC X(20).
002300     10  FILLER                PIC X(02).
002400     10  CPR-ENQUIRY-COUNT     PIC ZZZ,ZZ9.
002500     10  FILLER                PIC X(02).
002600     10  CPR-AVG-CREDIT-APPLD  PIC Z,ZZZ,ZZ9.99.
002700     10  FILLER                PIC X(02).
002800     10  CPR-ENQUIRY-VALUE     PIC Z,ZZZ,ZZ9.99.
002900     10  FILLER                PIC X(02).
003000     10  CPR-APPLICATION-VALUE PIC Z,ZZZ,ZZ9.99.
003100     10  FILLER                PIC X(02).
003200     10  CPR-PULL-THROUGH-PCT  PIC ZZ9.99.
003300     10  FILLER                PIC X(02).
003400     10  CPR-PROCESSED-VALUE   PIC Z,ZZZ,ZZ9.99.
003500     10  FILLER                PIC X(02).
003600     10  CPR-PCT-APPS-PROCSD   PIC ZZ9.99.
003700     10  FILLER                PIC X(02).
003800     10  CPR-APPROVED-VALUE    PIC Z,ZZZ,ZZ9.99.
003900     10  FILLER                PIC X(02).
004000     10  CPR-PCT-PROC-ISSUED   PIC ZZ9.99.
004100     10  FILLER                PIC X(02).
004200     10  CPR-AVG-CREDIT-ISSUED PIC Z,ZZZ,ZZ9.99.
004300     10  FILLER                PIC X(03).
004400 05  CPR-DETAIL-LINE-R REDEFINES CPR-DETAIL-LINE.
004500     10  FILLER                PIC X(140).
