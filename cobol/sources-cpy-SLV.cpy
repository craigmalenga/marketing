000100* SLV.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE AREA FOR SALE-VALUE-CALC (CALLED ROUTINE MKTSLV)       *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* MKT0007 SDEV01 03/03/1989 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  WK-C-SLV-RECORD.
001000     05  WK-C-SLV-INPUT.
001100         10  WK-C-SLV-CAPAMT     PIC S9(07)V99 COMP-3.
001200         10  WK-C-SLV-PAYTYPE    PIC X(15).
001300         10  WK-C-SLV-TOTPAY     PIC S9(07)V99 COMP-3.
001400     05  WK-C-SLV-OUTPUT.
001500         10  WK-C-SLV-SALEVAL    PIC S9(07)V99 COMP-3.
001600     05  FILLER                  PIC X(09).
