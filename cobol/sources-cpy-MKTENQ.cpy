000100* MKTENQ.cpybk
000200* I-O FORMAT: MKTENQR  FROM FILE MKTENQ  OF LIBRARY MKTLIB
000300*----------------------------------------------------------------*
000400* ENQUIRY-RECORD - FLG LEAD, ENRICHED TO THE ENQUIRY MASTER      *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MKT0001 SDEV01 03/03/1989 - INITIAL VERSION
000900* MKT0014 SDEV01 11/09/1999 - Y2K - WIDEN RECEIVED DATE TO 14 NUM
001000*                             (CCYYMMDDHHMMSS) AND ADD BREAKDOWN
001100*                             REDEFINES BELOW
001200* MKT0037 RRAO22 19/06/2004 - ADD ENQ-CAMPAIGN-NAME, DERIVED BY
001300*                             MAPPING LOOKUP IN MKTMAPL
001400*----------------------------------------------------------------*
001500 05  MKTENQ-RECORD.
001600     10  ENQ-REFERENCE         PIC X(10).
001700     10  ENQ-RECEIVED-DT       PIC 9(14).
001800* MKT0014 DATE/TIME BREAKDOWN VIEW OF ENQ-RECEIVED-DT
001900     10  ENQ-RECEIVED-DT-R REDEFINES ENQ-RECEIVED-DT.
002000         15  ENQ-RECEIVED-CCYY PIC 9(04).
002100         15  ENQ-RECEIVED-MM   PIC 9(02).
002200         15  ENQ-RECEIVED-DD   PIC 9(02).
002300         15  ENQ-RECEIVED-HMS  PIC 9(06).
002400     10  ENQ-STATUS            PIC X(50).
002500     10  ENQ-MARKETING-SOURCE  PIC X(40).
002600     10  ENQ-CAPITAL-AMOUNT    PIC S9(07)V99  COMP-3.
002700     10  ENQ-PAYMENT-TYPE      PIC X(15).
002800     10  ENQ-TOTAL-INTEREST    PIC S9(07)V99  COMP-3.
002900     10  ENQ-REGULAR-REPAYMNT  PIC S9(07)V99  COMP-3.
003000     10  ENQ-TOTAL-TO-PAY      PIC S9(07)V99  COMP-3.
003100     10  ENQ-PRODUCT-DESC      PIC X(100).
003200     10  ENQ-SALE-VALUE        PIC S9(07)V99  COMP-3.
003300     10  ENQ-PRODUCT-NAME      PIC X(20).
003400     10  ENQ-CAMPAIGN-NAME     PIC X(40).
003500     10  FILLER                PIC X(20).
003600* MKT0037 GENERIC-FIELD VIEW - THE FLG FEED STILL CARRIES THE
003700* MKT0037 OLD FLG EXPORT NAMES (DATA5/DATA7/DATA8/DATA10/DATA29)
003800* MKT0037 SO WE REDEFINE THE SAME BYTES UNDER THOSE NAMES TOO.
003900 05  MKTENQ-GENERIC-VIEW REDEFINES MKTENQ-RECORD.
004000     10  FILLER                PIC X(24).
004100     10  FILLER                PIC X(50).
004200     10  FILLER                PIC X(40).
004300     10  ENQ-DATA5             PIC S9(07)V99  COMP-3.
004400     10  FILLER                PIC X(15).
004500     10  ENQ-DATA7             PIC S9(07)V99  COMP-3.
004600     10  ENQ-DATA8             PIC S9(07)V99  COMP-3.
004700     10  ENQ-DATA10            PIC S9(07)V99  COMP-3.
004800     10  ENQ-DATA29            PIC X(100).
004900     10  FILLER                PIC X(85).
