000100* MKTSTM.cpybk
000200*----------------------------------------------------------------*
000300* STATUS-MAPPING-RECORD - REFERENCE TABLE OF STATUS NAME TO      *
000400* RECEIVED/PROCESSED/APPROVED/FUTURE FLAGS. IN-MEMORY ONLY,      *
000500* LOADED FROM THE DEFAULT LIST BELOW - NO PHYSICAL FILE.         *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* MKT0005 SDEV01 03/03/1989 - INITIAL VERSION (8-ROW LIST)
001000* MKT0051 RRAO22 30/09/1999 - Y2K CLEAN-UP - EXPANDED TO THE FULL
001100*                             33-ROW STATUS LIST FROM THE FLG
001200*                             PIPELINE STATUS EXPORT
001300*----------------------------------------------------------------*
001400* MKT0051 RRAO22 30/09/1999 - Y2K - DEFAULT STATUS-MAPPING TABLE
001500* MKT0051 LOADED FROM THE 33-ROW INITIAL-LOAD LIST BELOW. EACH
001600* MKT0051 ROW IS A 54-BYTE LITERAL: 50-BYTE STATUS NAME PADDED
001700* MKT0051 WITH SPACES, THEN RECEIVED/PROCESSED/APPROVED/FUTURE
001800* MKT0051 AS FOUR SINGLE DIGITS.
001900 05  STM-DEFAULT-DATA.
002000     10  FILLER            PIC X(54) VALUE
002100         "Active                                            1110".
002200     10  FILLER            PIC X(54) VALUE
002300         "Affordability check                               0000".
002400     10  FILLER            PIC X(54) VALUE
002500         "Affordability check failed                        1100".
002600     10  FILLER            PIC X(54) VALUE
002700         "Affordability check for review                    1101".
002800     10  FILLER            PIC X(54) VALUE
002900         "Affordability check partial received              0000".
003000     10  FILLER            PIC X(54) VALUE
003100         "Affordability check passed                        1110".
003200     10  FILLER            PIC X(54) VALUE
003300         "Affordability check query                         1101".
003400     10  FILLER            PIC X(54) VALUE
003500         "Affordability check received                      1101".
003600     10  FILLER            PIC X(54) VALUE
003700         "Agreement sent for signature                      1110".
003800     10  FILLER            PIC X(54) VALUE
003900         "Agreement signed                                  1110".
004000     10  FILLER            PIC X(54) VALUE
004100         "Application checked                               0000".
004200     10  FILLER            PIC X(54) VALUE
004300         "Application received                              0000".
004400     10  FILLER            PIC X(54) VALUE
004500         "Arrears                                           1110".
004600     10  FILLER            PIC X(54) VALUE
004700         "Awaiting affordability check                      1000".
004800     10  FILLER            PIC X(54) VALUE
004900         "Breathing space                                   1110".
005000     10  FILLER            PIC X(54) VALUE
005100         "Cancelled                                         0000".
005200     10  FILLER            PIC X(54) VALUE
005300         "Cancelled - exceeds 2000 limit                    1000".
005400     10  FILLER            PIC X(54) VALUE
005500         "Cancelled - income under 1000                     1000".
005600     10  FILLER            PIC X(54) VALUE
005700         "Cancelled - under 30 years old                    1000".
005800     10  FILLER            PIC X(54) VALUE
005900         "Capture customer direct debit det                 1110".
006000     10  FILLER            PIC X(54) VALUE
006100         "Capture cust direct debit Sofa/Bed                1110".
006200     10  FILLER            PIC X(54) VALUE
006300         "Closed - customer doesnt want prod                0000".
006400     10  FILLER            PIC X(54) VALUE
006500         "Closed - customer not responding                  1000".
006600     10  FILLER            PIC X(54) VALUE
006700         "Closed - cust refused bank stmt                   0000".
006800     10  FILLER            PIC X(54) VALUE
006900         "Closed - no response to pre call                  1000".
007000     10  FILLER            PIC X(54) VALUE
007100         "Closed - no response to further info              1000".
007200     10  FILLER            PIC X(54) VALUE
007300         "Closed - not interested anymore                   0000".
007400     10  FILLER            PIC X(54) VALUE
007500         "Closed - pending open banking                     0000".
007600     10  FILLER            PIC X(54) VALUE
007700         "Closed - previous application failed              0000".
007800     10  FILLER            PIC X(54) VALUE
007900         "Closed - product out of stock                     1100".
008000     10  FILLER            PIC X(54) VALUE
008100         "Closed - within post discharge per                1110".
008200     10  FILLER            PIC X(54) VALUE
008300         "Collect initial payment                           1110".
008400     10  FILLER            PIC X(54) VALUE
008500         "Future                                            0001".
008600 05  STM-TABLE REDEFINES STM-DEFAULT-DATA.
008700     10  STM-ENTRY OCCURS 33 TIMES.
008800         15  STM-STATUS-NAME   PIC X(50).
008900         15  STM-RECEIVED      PIC 9(01).
009000         15  STM-PROCESSED     PIC 9(01).
009100         15  STM-APPROVED      PIC 9(01).
009200         15  STM-FUTURE        PIC 9(01).
009300     10  STM-ENTRY-R REDEFINES STM-ENTRY OCCURS 33 TIMES.
009400         15  FILLER            PIC X(50).
009500         15  STM-FLAGS-STRING  PIC X(04).
