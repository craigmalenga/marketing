000100* PRX.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE AREA FOR PRODUCT-EXTRACT (CALLED ROUTINE MKTPRX)       *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* MKT0006 SDEV01 03/03/1989 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  WK-C-PRX-RECORD.
001000     05  WK-C-PRX-INPUT.
001100         10  WK-C-PRX-DESC       PIC X(100).
001200     05  WK-C-PRX-OUTPUT.
001300         10  WK-C-PRX-PRODUCT    PIC X(20).
001400         10  WK-C-PRX-FOUND      PIC X(01).
001500             88  WK-C-PRX-IS-FOUND       VALUE "Y".
001600             88  WK-C-PRX-IS-NOT-FOUND   VALUE "N".
001700     05  FILLER                  PIC X(09).
