000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MKTVADS.
000500 AUTHOR.         S DEVARAJAN.
000600 INSTALLATION.   MARKETING SYSTEMS - RETAIL CREDIT.
000700 DATE-WRITTEN.   20 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE AD-SPEND-LOAD BATCH DRIVER.  IT
001200*               READS THE RAW AD-SPEND FEED, VALIDATES EACH LINE,
001300*               REGISTERS ANY PREVIOUSLY UNSEEN CAMPAIGN ON THE
001400*               CAMPAIGN MASTER AND APPENDS THE LINE TO THE SPEND
001500*               HISTORY FILE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MKT0005 SDEV01 20/03/1989 - INITIAL VERSION                     MKT0005 
002100* MKT9906 TWONG4 11/11/1998 - Y2K CHECK - ADS-REPORT-END-DATE IS  MKT9906 
002200*                             AN 8-DIGIT CCYYMMDD FIELD, NO CHANGEMKT9906 
002300*                             REQUIRED                            MKT9906 
002400* MKT0029 RRAO22 02/05/2002 - REQ MKT0029 - NORMALISE THE RAW     MKT0029 
002500*                             IS-NEW FLAG TEXT (NEW/TRUE/YES/1/Y) MKT0029 
002600*                             TO A SINGLE Y/N BYTE ON THE MASTER  MKT0029 
002700* MKT0033 SDEV01 14/02/2003 - REQ MKT0033 - SKIP A LINE WHOSE     MKT0033 
002800*                             REPORT DATE WILL NOT PARSE AS A     MKT0033 
002900*                             VALID CCYYMMDD                      MKT0033 
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT MKTADSI ASSIGN TO DATABASE-MKTADSI
004300            ORGANIZATION      IS SEQUENTIAL
004400            FILE STATUS       IS WK-C-FILE-STATUS.
004500
004600     SELECT MKTADS ASSIGN TO DATABASE-MKTADS
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000     SELECT MKTCMP ASSIGN TO DATABASE-MKTCMP
005100            ORGANIZATION      IS INDEXED
005200            ACCESS MODE       IS RANDOM
005300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100*************************
006200 FD  MKTADSI
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS WK-C-MKTADSI.
006500 01  WK-C-MKTADSI.
006600     COPY DDS-ALL-FORMATS OF MKTADSI.
006700 01  WK-C-MKTADSI-1.
006800     COPY MKTADS.
006900
007000 FD  MKTADS
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WK-C-MKTADS.
007300 01  WK-C-MKTADS.
007400     COPY DDS-ALL-FORMATS OF MKTADS.
007500 01  WK-C-MKTADS-1.
007600     COPY MKTADS.
007700
007800 FD  MKTCMP
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-C-MKTCMP.
008100 01  WK-C-MKTCMP.
008200     COPY DDS-ALL-FORMATS OF MKTCMP.
008300 01  WK-C-MKTCMP-1.
008400     COPY MKTADS.
008500
008600 WORKING-STORAGE SECTION.
008700*************************
008800 01  FILLER                      PIC X(24)  VALUE
008900     "** PROGRAM MKTVADS   **".
009000
009100* ------------------ PROGRAM WORKING STORAGE -------------------*
009200 01  WK-C-COMMON.
009300     COPY MKTCMWS.
009400
009500 01  WK-C-SWITCHES.
009600     05  WK-C-EOF-MKTADSI        PIC X(01) VALUE "N".
009700         88  WK-C-EOF-MKTADSI-YES      VALUE "Y".
009800     05  WK-C-ROW-VALID-FLAG     PIC X(01) VALUE "N".
009900         88  WK-C-ROW-IS-VALID         VALUE "Y".
010000         88  WK-C-ROW-IS-NOT-VALID     VALUE "N".
010100     05  WK-C-CAMPAIGN-FLAG       PIC X(01) VALUE "N".
010200         88  WK-C-CAMPAIGN-ON-TABLE    VALUE "Y".
010300         88  WK-C-CAMPAIGN-NOT-ON-TABLE VALUE "N".
010400     05  FILLER                  PIC X(02).
010500
010600 01  WK-C-SWITCHES-R REDEFINES WK-C-SWITCHES.
010700     05  WK-C-SWITCHES-X          PIC X(05).
010800
010900* MKT0033 - SCRATCH COPY OF THE REPORT-END-DATE, BROKEN OUT SO THE
011000*           MONTH AND DAY RANGES CAN BE TESTED SEPARATELY
011100 01  WK-C-ADS-DATE-WORK           PIC 9(08) VALUE ZERO.
011200
011300 01  WK-C-ADS-DATE-WORK-R REDEFINES WK-C-ADS-DATE-WORK.
011400     05  WK-C-ADS-DATE-CCYY       PIC 9(04).
011500     05  WK-C-ADS-DATE-MM         PIC 9(02).
011600     05  WK-C-ADS-DATE-DD         PIC 9(02).
011700
011800* MKT0029 - NEW-CAMPAIGNS LIST, BUILT FRESH EACH RUN SO THE END
011900*           OF RUN REPORT SHOWS EXACTLY WHAT WAS ADDED THIS RUN
012000 01  WK-C-NEWCAMP-TABLE-AREA.
012100     05  WK-C-NEWCAMP-ENTRY OCCURS 50 TIMES
012200                                  PIC X(40).
012300
012400 01  WK-C-NEWCAMP-TABLE-R REDEFINES WK-C-NEWCAMP-TABLE-AREA.
012500     05  WK-C-NEWCAMP-TABLE-X     PIC X(2000).
012600
012700 01  WK-N-NEWCAMP-CTL.
012800     05  WK-N-NEWCAMP-COUNT       PIC S9(03)  COMP-3 VALUE ZERO.
012900     05  WK-N-NEWCAMP-SUB         PIC S9(03)  COMP-3 VALUE ZERO.
012950     05  FILLER                   PIC X(02).
013000
013100 01  WK-N-TOTAL-AREA.
013200     05  WK-N-SPEND-COUNT         PIC S9(07)    COMP-3 VALUE ZERO.
013300     05  WK-N-TOTAL-SPEND         PIC S9(09)V99 COMP-3 VALUE ZERO.
013350     05  FILLER                   PIC X(02).
013400
013500 01  WK-N-TOTAL-AREA-R REDEFINES WK-N-TOTAL-AREA.
013600     05  WK-N-TOTAL-AREA-X        PIC X(12).
013700
013800 EJECT
013900 PROCEDURE DIVISION.
014000**************************************************
014100 MAIN-MODULE.
014200     PERFORM A000-OPEN-FILES
014300         THRU A099-OPEN-FILES-EX.
014400     PERFORM B100-READ-MKTADSI
014500         THRU B199-READ-MKTADSI-EX.
014600     PERFORM B000-PROCESS-SPEND-LINE
014700         THRU B999-PROCESS-SPEND-LINE-EX
014800         UNTIL WK-C-EOF-MKTADSI-YES.
014900     PERFORM Z000-END-PROGRAM-ROUTINE
015000         THRU Z999-END-PROGRAM-ROUTINE-EX.
015100     GOBACK.
015200
015300*----------------------------------------------------------------*
015400 A000-OPEN-FILES.
015500*----------------------------------------------------------------*
015600     OPEN INPUT MKTADSI.
015700     IF NOT WK-C-SUCCESSFUL
015800         DISPLAY "MKTVADS - OPEN FILE ERROR - MKTADSI"
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         GO TO Y900-ABNORMAL-TERMINATION
016100     END-IF.
016200
016300* MKT0005 - THE SPEND FILE IS A RUNNING HISTORY, EXTENDED EACH RUN
016400     OPEN EXTEND MKTADS.
016500     IF NOT WK-C-SUCCESSFUL
016600         DISPLAY "MKTVADS - OPEN FILE ERROR - MKTADS"
016700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800         GO TO Y900-ABNORMAL-TERMINATION
016900     END-IF.
017000
017100     OPEN I-O MKTCMP.
017200     IF NOT WK-C-SUCCESSFUL
017300         DISPLAY "MKTVADS - OPEN FILE ERROR - MKTCMP"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500         GO TO Y900-ABNORMAL-TERMINATION
017600     END-IF.
017700 A099-OPEN-FILES-EX.
017800     EXIT.
017900
018000*----------------------------------------------------------------*
018100 B100-READ-MKTADSI.
018200*----------------------------------------------------------------*
018300     READ MKTADSI NEXT
018400         AT END
018500             MOVE "Y"               TO WK-C-EOF-MKTADSI
018600             GO TO B199-READ-MKTADSI-EX
018700     END-READ.
018800     ADD 1                          TO WK-N-REC-COUNT.
018900 B199-READ-MKTADSI-EX.
019000     EXIT.
019100
019200*----------------------------------------------------------------*
019300 B000-PROCESS-SPEND-LINE.
019400*----------------------------------------------------------------*
019500     PERFORM B200-VALIDATE-SPEND-LINE
019600         THRU B299-VALIDATE-SPEND-LINE-EX.
019700     IF WK-C-ROW-IS-VALID
019800         PERFORM C100-CHECK-CAMPAIGN
019900             THRU C199-CHECK-CAMPAIGN-EX
020000         PERFORM C200-NORMALISE-IS-NEW
020100             THRU C299-NORMALISE-IS-NEW-EX
020200         PERFORM D100-WRITE-SPEND
020300             THRU D199-WRITE-SPEND-EX
020400     END-IF.
020500     PERFORM B100-READ-MKTADSI
020600         THRU B199-READ-MKTADSI-EX.
020700 B999-PROCESS-SPEND-LINE-EX.
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100* MKT0005 - A BLANK CAMPAIGN, AN UNPARSEABLE REPORT DATE OR A
021200*           MISSING/NON-POSITIVE SPEND AMOUNT MAKES THE LINE
021300*           UNUSABLE
021400*----------------------------------------------------------------*
021500 B200-VALIDATE-SPEND-LINE.
021600*----------------------------------------------------------------*
021700     SET WK-C-ROW-IS-NOT-VALID      TO TRUE.
021800     IF ADS-CAMPAIGN-NAME OF WK-C-MKTADSI-1 = SPACES
021900         ADD 1                      TO WK-N-SKIP-COUNT
022000         GO TO B299-VALIDATE-SPEND-LINE-EX
022100     END-IF.
022200
022300     PERFORM B210-VALIDATE-REPORT-DATE
022400         THRU B219-VALIDATE-REPORT-DATE-EX.
022500     IF WK-C-ROW-IS-NOT-VALID
022600         ADD 1                      TO WK-N-SKIP-COUNT
022700         GO TO B299-VALIDATE-SPEND-LINE-EX
022800     END-IF.
022900
023000     IF ADS-SPEND-AMOUNT OF WK-C-MKTADSI-1 NOT > 0
023100         SET WK-C-ROW-IS-NOT-VALID  TO TRUE
023200         ADD 1                      TO WK-N-SKIP-COUNT
023300         GO TO B299-VALIDATE-SPEND-LINE-EX
023400     END-IF.
023500
023600     SET WK-C-ROW-IS-VALID          TO TRUE.
023700 B299-VALIDATE-SPEND-LINE-EX.
023800     EXIT.
023900
024000*----------------------------------------------------------------*
024100 B210-VALIDATE-REPORT-DATE.
024200*----------------------------------------------------------------*
024300     SET WK-C-ROW-IS-NOT-VALID      TO TRUE.
024400     IF ADS-REPORT-END-DATE OF WK-C-MKTADSI-1 NOT NUMERIC
024500         GO TO B219-VALIDATE-REPORT-DATE-EX
024600     END-IF.
024700     MOVE ADS-REPORT-END-DATE OF WK-C-MKTADSI-1 TO
024800         WK-C-ADS-DATE-WORK.
024900     IF WK-C-ADS-DATE-MM < 1 OR WK-C-ADS-DATE-MM > 12
025000         GO TO B219-VALIDATE-REPORT-DATE-EX
025100     END-IF.
025200     IF WK-C-ADS-DATE-DD < 1 OR WK-C-ADS-DATE-DD > 31
025300         GO TO B219-VALIDATE-REPORT-DATE-EX
025400     END-IF.
025500     SET WK-C-ROW-IS-VALID          TO TRUE.
025600 B219-VALIDATE-REPORT-DATE-EX.
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000* MKT0029 - A CAMPAIGN NOT YET ON THE MASTER IS ADDED AND NOTED ON
026100*           THE NEW-CAMPAIGNS LIST FOR THE END-OF-RUN REPORT
026200*----------------------------------------------------------------*
026300 C100-CHECK-CAMPAIGN.
026400*----------------------------------------------------------------*
026500     MOVE ADS-CAMPAIGN-NAME OF WK-C-MKTADSI-1 TO
026600         CMP-NAME OF WK-C-MKTCMP-1.
026700     READ MKTCMP KEY IS EXTERNALLY-DESCRIBED-KEY.
026800     IF NOT WK-C-SUCCESSFUL
026900         WRITE WK-C-MKTCMP-1
027000         IF NOT WK-C-SUCCESSFUL
027100             DISPLAY "MKTVADS - WRITE ERROR - MKTCMP"
027200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027300         ELSE
027400             PERFORM C110-RECORD-NEW-CAMPAIGN
027500                 THRU C119-RECORD-NEW-CAMPAIGN-EX
027600         END-IF
027700     END-IF.
027800 C199-CHECK-CAMPAIGN-EX.
027900     EXIT.
028000
028100 C110-RECORD-NEW-CAMPAIGN.
028200     IF WK-N-NEWCAMP-COUNT < 50
028300         ADD 1                      TO WK-N-NEWCAMP-COUNT
028400         MOVE ADS-CAMPAIGN-NAME OF WK-C-MKTADSI-1 TO
028500             WK-C-NEWCAMP-ENTRY (WK-N-NEWCAMP-COUNT)
028600     END-IF.
028700 C119-RECORD-NEW-CAMPAIGN-EX.
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100* MKT0029 - NORMALISE THE RAW IS-NEW FLAG TEXT TO A SINGLE Y/N
029200*           BYTE.  THE RAW TEXT OVERLAYS THE PAD AREA, SEE
029300*           MKTADS.CPYBK
029400*----------------------------------------------------------------*
029500 C200-NORMALISE-IS-NEW.
029600*----------------------------------------------------------------*
029700     IF ADS-IS-NEW-RAW OF WK-C-MKTADSI-1 = "NEW"
029800     OR ADS-IS-NEW-RAW OF WK-C-MKTADSI-1 = "TRUE"
029900     OR ADS-IS-NEW-RAW OF WK-C-MKTADSI-1 = "YES"
030000     OR ADS-IS-NEW-RAW OF WK-C-MKTADSI-1 = "1"
030100     OR ADS-IS-NEW-RAW OF WK-C-MKTADSI-1 = "Y"
030200         SET ADS-IS-NEW-YES OF WK-C-MKTADSI-1 TO TRUE
030300     ELSE
030400         SET ADS-IS-NEW-NO  OF WK-C-MKTADSI-1 TO TRUE
030500     END-IF.
030600 C299-NORMALISE-IS-NEW-EX.
030700     EXIT.
030800
030900*----------------------------------------------------------------*
031000 D100-WRITE-SPEND.
031100*----------------------------------------------------------------*
031200     MOVE WK-C-MKTADSI-1            TO WK-C-MKTADS-1.
031300     WRITE WK-C-MKTADS-1.
031400     IF NOT WK-C-SUCCESSFUL
031500         DISPLAY "MKTVADS - WRITE ERROR - MKTADS"
031600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031700     ELSE
031800         ADD 1                      TO WK-N-SPEND-COUNT
031900         ADD ADS-SPEND-AMOUNT OF WK-C-MKTADSI-1 TO
032000             WK-N-TOTAL-SPEND
032100     END-IF.
032200 D199-WRITE-SPEND-EX.
032300     EXIT.
032400
032500*----------------------------------------------------------------*
032600*                   PROGRAM SUBROUTINE
032700*----------------------------------------------------------------*
032800 Y900-ABNORMAL-TERMINATION.
032900     PERFORM Z000-END-PROGRAM-ROUTINE
033000         THRU Z999-END-PROGRAM-ROUTINE-EX.
033100     GOBACK.
033200
033300 Z000-END-PROGRAM-ROUTINE.
033400     DISPLAY "MKTVADS - RECORDS READ      - " WK-N-REC-COUNT.
033500     DISPLAY "MKTVADS - RECORDS SKIPPED   - " WK-N-SKIP-COUNT.
033600     DISPLAY "MKTVADS - SPEND LINES WRITTEN- " WK-N-SPEND-COUNT.
033700     DISPLAY "MKTVADS - TOTAL SPEND       - " WK-N-TOTAL-SPEND.
033800     DISPLAY "MKTVADS - NEW CAMPAIGNS     - " WK-N-NEWCAMP-COUNT.
033900     PERFORM Z100-LIST-NEW-CAMPAIGNS
034000         THRU Z199-LIST-NEW-CAMPAIGNS-EX
034100         VARYING WK-N-NEWCAMP-SUB FROM 1 BY 1
034200         UNTIL WK-N-NEWCAMP-SUB > WK-N-NEWCAMP-COUNT.
034300     CLOSE MKTADSI.
034400     IF NOT WK-C-SUCCESSFUL
034500         DISPLAY "MKTVADS - CLOSE FILE ERROR - MKTADSI"
034600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034700     END-IF.
034800     CLOSE MKTADS.
034900     IF NOT WK-C-SUCCESSFUL
035000         DISPLAY "MKTVADS - CLOSE FILE ERROR - MKTADS"
035100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035200     END-IF.
035300     CLOSE MKTCMP.
035400     IF NOT WK-C-SUCCESSFUL
035500         DISPLAY "MKTVADS - CLOSE FILE ERROR - MKTCMP"
035600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035700     END-IF.
035800 Z999-END-PROGRAM-ROUTINE-EX.
035900     EXIT.
036000
036100 Z100-LIST-NEW-CAMPAIGNS.
036200     DISPLAY "  NEW CAMPAIGN - "
036300         WK-C-NEWCAMP-ENTRY (WK-N-NEWCAMP-SUB).
036400 Z199-LIST-NEW-CAMPAIGNS-EX.
036500     EXIT.
036600
036700******************************************************************
036800*************** END OF PROGRAM SOURCE - MKTVADS *****************
036900******************************************************************
