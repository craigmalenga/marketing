000100* MKTAPP.cpybk
000200* I-O FORMAT: MKTAPPR  FROM FILE MKTAPP  OF LIBRARY MKTLIB
000300*----------------------------------------------------------------*
000400* APPLICATION-RECORD - AFFORDABILITY-CHECK APPLICATION MASTER    *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MKT0002 SDEV01 03/03/1989 - INITIAL VERSION
000900* MKT0021 RRAO22 14/01/2001 - Y2K FOLLOW-UP - ADD DATE BREAKDOWN
001000*                             REDEFINES ON APP-ACTIVITY-DT
001100*----------------------------------------------------------------*
001200 05  MKTAPP-RECORD.
001300     10  APP-LEAD-ID           PIC X(10).
001400     10  APP-ACTIVITY-DT       PIC 9(14).
001500     10  APP-ACTIVITY-DT-R REDEFINES APP-ACTIVITY-DT.
001600         15  APP-ACTVTY-CCYY   PIC 9(04).
001700         15  APP-ACTVTY-MM     PIC 9(02).
001800         15  APP-ACTVTY-DD     PIC 9(02).
001900         15  APP-ACTVTY-HMS    PIC 9(06).
002000     10  APP-STATUS            PIC X(50).
002100     10  APP-LEAD-DT           PIC 9(14).
002200     10  APP-LEAD-VALUE        PIC S9(07)V99  COMP-3.
002300     10  APP-LEAD-PARTNER      PIC X(40).
002400     10  APP-AFFORD-RESULT     PIC X(07).
002500         88  APP-AFFORD-PASSED        VALUE "PASSED".
002600         88  APP-AFFORD-FAILED        VALUE "FAILED".
002700         88  APP-AFFORD-UNKNOWN       VALUE "UNKNOWN".
002800     10  FILLER                PIC X(30).
